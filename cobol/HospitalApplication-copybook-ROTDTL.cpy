000100
000200******************************************************************
000300* ROTDTL  --  ROTATION SCHEDULE ASSIGNMENT RECORD                *
000400*                                                                *
000500*   ONE RECORD PER ROTATION ASSIGNMENT.  RECORDS FOR THE SAME    *
000600*   TRAINEE ARE GROUPED TOGETHER AND COMPARED PAIRWISE BY        *
000700*   ROTCHEK TO FLAG OVERLAPPING DATE RANGES.  INPUT IS PRE-      *
000800*   SORTED BY TRAINEE-ID, START-DATE ASCENDING.                  *
000900*                                                                *
001000*   02/11/99  JS    ORIGINAL LAYOUT FOR ROTCHEK                  *
001100******************************************************************
001200 01  RR-ROTATION-REC.
001300     05  RR-TRAINEE-ID               PIC 9(6).
001400     05  RR-ROTATION-ID              PIC 9(6).
001500     05  RR-DEPT-ID                  PIC 9(6).
001600     05  RR-START-DATE               PIC 9(8).
001700     05  RR-END-DATE                 PIC 9(8).
001800     05  FILLER                      PIC X(16).
001900
002000****** ALTERNATE VIEW - START/END DATES BROKEN OUT CC/YY/MM/DD,
002100****** KEPT ON FILE FOR THE NEXT REPORT THAT NEEDS TO PRINT THE
002150****** CENTURY/YEAR SEPARATELY - NOT WALKED BY ROTCHEK TODAY
002200 01  RR-ROTATION-REC-DATE-VIEW REDEFINES RR-ROTATION-REC.
002300     05  FILLER                      PIC X(18).
002400     05  RR-START-DATE-GRP.
002500         10  RR-START-CC             PIC 9(2).
002600         10  RR-START-YY             PIC 9(2).
002700         10  RR-START-MM             PIC 9(2).
002800         10  RR-START-DD             PIC 9(2).
002900     05  RR-END-DATE-GRP.
003000         10  RR-END-CC               PIC 9(2).
003100         10  RR-END-YY               PIC 9(2).
003200         10  RR-END-MM               PIC 9(2).
003300         10  RR-END-DD               PIC 9(2).
003400     05  FILLER                      PIC X(16).
