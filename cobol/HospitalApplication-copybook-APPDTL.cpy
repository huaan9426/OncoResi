000100
000200******************************************************************
000300* APPDTL  --  RECRUITMENT APPLICATION DETAIL RECORD              *
000400*                                                                *
000500*   ONE RECORD PER CANDIDATE APPLICATION TO ONE RECRUITMENT      *
000600*   ANNOUNCEMENT.  INPUT IS PRE-SORTED BY RANK ASCENDING WITHIN  *
000700*   ANNOUNCEMENT; ADMTPROC PROCESSES ONE ANNOUNCEMENT PER RUN.   *
000800*                                                                *
000900*   06/30/00  JS    ORIGINAL LAYOUT FOR ADMTPROC                 *
001000******************************************************************
001100 01  AP-APPLICATION-REC.
001200     05  AP-ANNOUNCEMENT-ID          PIC 9(6).
001300     05  AP-RECRUIT-COUNT            PIC 9(4).
001400     05  AP-APPLICATION-ID           PIC 9(6).
001500     05  AP-APPLICANT-NAME           PIC X(20).
001600     05  AP-REVIEW-RESULT            PIC X(1).
001700         88  AP-APPROVED             VALUE "A".
001800         88  AP-REJECTED             VALUE "R".
001900     05  AP-RANK                     PIC 9(4).
002000     05  FILLER                      PIC X(19).
002100
002200****** ALTERNATE VIEW - CAP FIGURES GROUPED FOR 400-ADMISSION-
002300****** DECISION'S RUNNING-COUNT-AGAINST-CAP COMPARE
002400 01  AP-APPLICATION-REC-CAP-VIEW REDEFINES AP-APPLICATION-REC.
002500     05  FILLER                      PIC X(6).
002600     05  AP-CAP-FIGURES.
002700         10  AP-RECRUIT-COUNT-A      PIC 9(4).
002800     05  FILLER                      PIC X(6).
002900     05  AP-APPLICANT-NAME-A         PIC X(20).
003000     05  FILLER                      PIC X(1).
003100     05  AP-RANK-A                   PIC 9(4).
003200     05  FILLER                      PIC X(19).
