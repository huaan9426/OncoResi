000100
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.  EXAMCALC.
000400 AUTHOR. R. W. KOSTOV.
000500 INSTALLATION. COBOL DEV Center.
000600 DATE-WRITTEN. 10/02/98.
000700 DATE-COMPILED. 10/02/98.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*          CALLED BY TRNEVAL.  REDUCES A TRAINEE'S EXAM-COUNT AND
001300*          SCORE-SUM INTO AN AVERAGE SCORE, AND THE PASS-COUNT
001400*          INTO A PASS RATE.  BOTH RESULTS ARE ZERO WHEN THE
001500*          TRAINEE HAS TAKEN NO EXAMS.
001600*
001700*   CHANGE LOG
001800*   10/02/98  RWK   ORIGINAL PROGRAM - TICKET 4118
001900*   12/01/98  RWK   EXAM-AVG-SCORE WAS TRUNCATING INSTEAD OF
002000*                   ROUNDING - ADDED ROUNDED PHRASE TO THE
002100*                   COMPUTE
002200*   07/14/99  JS    Y2K REVIEW - NO DATE FIELDS, NO CHANGE
002300*                   REQUIRED
002350*   07/15/02  MM    TICKET 6204 - BOTH PARAGRAPHS WERE MOVING THE
002360*                   4-DECIMAL WORK FIGURE INTO THE 2-DECIMAL
002370*                   RESULT FIELD, WHICH TRUNCATES RATHER THAN
002380*                   ROUNDS; CHANGED TO A SECOND COMPUTE ROUNDED
002400******************************************************************
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SOURCE-COMPUTER. IBM-390.
002800 OBJECT-COMPUTER. IBM-390.
002900
003000 DATA DIVISION.
003100 WORKING-STORAGE SECTION.
003200 01  WS-WORK-AREAS.
003300     05  WS-AVG-RAW              PIC 9(4)V9(4).
003400     05  WS-RATE-RAW             PIC 9(3)V9(4).
003500
003600 LINKAGE SECTION.
003700 01  EXAM-CALC-REC.
003800     05  EXAM-COUNT                  PIC 9(3).
003900     05  EXAM-SCORE-SUM              PIC 9(6)V9(2).
004000     05  EXAM-PASS-COUNT             PIC 9(3).
004100     05  EXAM-AVG-SCORE              PIC 9(3)V9(2).
004200     05  EXAM-PASS-RATE              PIC 9(3)V9(2).
004300
004400****** ALTERNATE VIEW - BOTH PUBLISHED RESULT FIGURES AS ONE
004500****** TWO-ELEMENT TABLE, FOR THE CLAMP-BOTH-TO-ZERO SHORT CIRCUIT
004600****** IN 000-HOUSEKEEPING
004700 01  EXAM-CALC-REC-RESULT-VIEW REDEFINES EXAM-CALC-REC.
004800     05  FILLER                      PIC X(14).
004900     05  EXAM-RESULT-FIGURE          PIC 9(3)V9(2) OCCURS 2 TIMES.
005000
005100****** ALTERNATE VIEW - INPUT COUNTS/SUM VS. OUTPUT FIGURES AS
005200****** TWO RAW BYTE AREAS, USED BY THE AUDIT TRAIL WRITER
005300 01  EXAM-CALC-REC-INPUT-VIEW REDEFINES EXAM-CALC-REC.
005400     05  EXAM-INPUT-AREA             PIC X(14).
005500     05  EXAM-OUTPUT-AREA            PIC X(10).
005600
005700****** ALTERNATE VIEW - EACH FIELD AS RAW BYTES, NO EDITING,
005800****** FOR THE DEBUG DISPLAY SWITCH (UPSI-1 IN TRNEVAL)
005900 01  EXAM-CALC-REC-COUNT-VIEW REDEFINES EXAM-CALC-REC.
006000     05  EXAM-COUNT-BYTES            PIC X(3).
006100     05  EXAM-SUM-BYTES              PIC X(8).
006200     05  EXAM-PASSCNT-BYTES          PIC X(3).
006300     05  EXAM-RESULT-BYTES           PIC X(10).
006400
006500 PROCEDURE DIVISION USING EXAM-CALC-REC.
006600 000-HOUSEKEEPING.
006700     MOVE ZERO TO WS-AVG-RAW, WS-RATE-RAW.
006800     IF EXAM-COUNT = ZERO
006900         MOVE ZERO TO EXAM-RESULT-FIGURE (1)
007000         MOVE ZERO TO EXAM-RESULT-FIGURE (2)
007100         GOBACK.
007200     PERFORM 100-CALC-EXAM-AVG THRU 100-EXIT.
007300     PERFORM 200-CALC-PASS-RATE THRU 200-EXIT.
007400     GOBACK.
007500
007600 100-CALC-EXAM-AVG.
007700     COMPUTE WS-AVG-RAW ROUNDED =
007800         EXAM-SCORE-SUM / EXAM-COUNT.
007850****** A PLAIN MOVE HERE TRUNCATES RATHER THAN ROUNDS THE FINAL    071502MM
007870****** 2-DECIMAL FIGURE - TICKET 6204
007900     COMPUTE EXAM-AVG-SCORE ROUNDED = WS-AVG-RAW.
008000 100-EXIT.
008100     EXIT.
008200
008300 200-CALC-PASS-RATE.
008400     COMPUTE WS-RATE-RAW ROUNDED =
008500         EXAM-PASS-COUNT / EXAM-COUNT * 100.
008550****** SAME FIX AS 100-CALC-EXAM-AVG ABOVE - TICKET 6204           071502MM
008600     COMPUTE EXAM-PASS-RATE ROUNDED = WS-RATE-RAW.
008700 200-EXIT.
008800     EXIT.
