000100
000200******************************************************************
000300* ROTRES  --  ROTATION CONFLICT / DURATION RESULT RECORD         *
000400*                                                                *
000500*   ONE RECORD WRITTEN PER ROTDTL INPUT RECORD, IN INPUT ORDER.  *
000600*                                                                *
000700*   02/11/99  JS    ORIGINAL LAYOUT FOR ROTCHEK                  *
000800******************************************************************
000900 01  RO-RESULT-REC.
001000     05  RO-TRAINEE-ID               PIC 9(6).
001100     05  RO-ROTATION-ID              PIC 9(6).
001200     05  RO-DURATION-DAYS            PIC 9(5).
001300     05  RO-ELAPSED-DAYS             PIC 9(5).
001400     05  RO-REMAINING-DAYS           PIC 9(5).
001500     05  RO-CONFLICT-FLAG            PIC X(1).
001600         88  RO-HAS-CONFLICT         VALUE "Y".
001700         88  RO-NO-CONFLICT          VALUE "N".
001800     05  FILLER                      PIC X(12).
