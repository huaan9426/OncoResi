000100
000200******************************************************************
000300* TRNSUM  --  TRAINEE PERFORMANCE SUMMARY / EVALUATION RECORD    *
000400*                                                                *
000500*   ONE RECORD PER TRAINEE, WRITTEN BY TRNEVAL IN TD-TRAINEE-ID  *
000600*   ORDER.  CARRIES EVERY RATE AND THE COMPOSITE OVERALL SCORE   *
000700*   AND FIVE-BAND RATING REQUIRED BY THE RESIDENCY-OFFICE        *
000800*   QUARTERLY REVIEW.                                            *
000900*                                                                *
001000*   09/02/98  JS    ORIGINAL LAYOUT                              *
001100*   04/18/01  RWK   TICKET 5120 - ADDED TS-REJECT-FLAG SO        *
001200*                   OUT-OF-BALANCE DETAIL RECS STILL LIST        *
001300******************************************************************
001400 01  TS-SUMMARY-REC.
001500     05  TS-TRAINEE-ID               PIC 9(6).
001600     05  TS-TRAINEE-NAME             PIC X(20).
001700     05  TS-DEPT-CODE                PIC X(10).
001800     05  TS-ATTENDANCE-RATE          PIC 9(3)V9(2).
001900     05  TS-ATTENDANCE-QUALIFIED     PIC X(1).
002000         88  TS-ATTND-QUALIFIED      VALUE "Y".
002100         88  TS-ATTND-NOT-QUALIFIED  VALUE "N".
002200     05  TS-EXAM-AVG-SCORE           PIC 9(3)V9(2).
002300     05  TS-EXAM-PASS-RATE           PIC 9(3)V9(2).
002400     05  TS-COURSE-COMPLETION-RATE   PIC 9(3)V9(2).
002500     05  TS-PHASE-COMPLETION-PCT     PIC 9(3)V9(2).
002600     05  TS-OVERALL-SCORE            PIC 9(3)V9(2).
002700     05  TS-RATING                   PIC X(6).
002800         88  TS-RATED-EXCELLENT      VALUE "优秀".
002900         88  TS-RATED-GOOD           VALUE "良好".
003000         88  TS-RATED-MODERATE       VALUE "中等".
003100         88  TS-RATED-PASS           VALUE "及格".
003200         88  TS-RATED-FAIL           VALUE "不及格".
003300     05  TS-REJECT-FLAG              PIC X(1).
003400         88  TS-REC-REJECTED         VALUE "Y".
003500         88  TS-REC-ACCEPTED         VALUE "N".
003600     05  FILLER                      PIC X(16).
003700
003800****** ALTERNATE VIEW - THE FIVE COMPUTED RATES AS ONE TABLE,
003900****** USED BY 500-DEPT-BREAK AND 600-GRAND-TOTALS TO WALK THE
004000****** RATES WHEN ACCUMULATING DEPARTMENT/HOSPITAL AVERAGES
004100 01  TS-SUMMARY-REC-RATE-VIEW REDEFINES TS-SUMMARY-REC.
004200     05  FILLER                      PIC X(36).
004300     05  TS-ATTND-RATE-A             PIC 9(3)V9(2).
004400     05  FILLER                      PIC X(1).
004500     05  TS-RATE-FIGURE              PIC 9(3)V9(2) OCCURS 5 TIMES.
004600     05  FILLER                      PIC X(23).
