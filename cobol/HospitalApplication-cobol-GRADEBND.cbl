000100
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.  GRADEBND.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEV Center.
000600 DATE-WRITTEN. 01/08/99.
000700 DATE-COMPILED. 01/08/99.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*          CALLED BY TRNEVAL TO MAP A CLAMPED 0-100 SCORE INTO
001300*          ONE OF THE FIVE RESIDENCY-OFFICE RATING BANDS.  A
001400*          STRAIGHT NESTED-IF CASCADE IN PLACE OF A DB2 LOOKUP -
001500*          THE BAND BOUNDARIES CHANGE ABOUT ONCE A DECADE AND THE
001600*          OFFICE WOULD RATHER RECOMPILE THAN MAINTAIN A TABLE.
001700*
001800*   CHANGE LOG
001900*   01/08/99  JS    ORIGINAL PROGRAM, MODELLED ON PCTPROC'S
002000*                   NESTED-IF BAND CASCADE
002100*   05/11/99  JS    Y2K REVIEW - NO DATE FIELDS, NO CHANGE
002200*                   REQUIRED
002300*   02/11/03  MM    TICKET 5889 - SCORE IS NOW CLAMPED TO 0-100
002400*                   BEFORE LOOKUP; A BAD OVERALL-SCORE COMPUTE
002500*                   UPSTREAM HAD PRODUCED 100.01 ON ONE RECORD
002600*                   AND FALLEN THROUGH EVERY BAND TO BLANKS
002700******************************************************************
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER. IBM-390.
003100 OBJECT-COMPUTER. IBM-390.
003200
003300 DATA DIVISION.
003400 WORKING-STORAGE SECTION.
003500 01  WS-WORK-AREAS.
003600     05  WS-CLAMPED-SCORE        PIC 9(3)V9(2).
003700
003800 LINKAGE SECTION.
003900 01  GRADE-BAND-REC.
004000     05  GRADE-INPUT-SCORE           PIC 9(3)V9(2).
004100     05  GRADE-BAND-CODE             PIC X(1).
004200     05  GRADE-BAND-TEXT             PIC X(6).
004300
004400****** ALTERNATE VIEW - CODE AND TEXT AS ONE GROUP, MOVED IN A
004500****** SINGLE STATEMENT FROM THE 100-LOOKUP-BAND CASCADE
004600 01  GRADE-BAND-REC-OUT-VIEW REDEFINES GRADE-BAND-REC.
004700     05  FILLER                      PIC X(5).
004800     05  GRADE-BAND-OUT-GRP.
004900         10  GRADE-BAND-CODE-O       PIC X(1).
005000         10  GRADE-BAND-TEXT-O       PIC X(6).
005100
005200****** ALTERNATE VIEW - INPUT SCORE VS. OUTPUT GROUP AS TWO RAW
005300****** BYTE AREAS, FOR THE NIGHTLY AUDIT TRAIL WRITER
005400 01  GRADE-BAND-REC-IN-VIEW REDEFINES GRADE-BAND-REC.
005500     05  GRADE-IN-BYTES              PIC X(5).
005600     05  GRADE-OUT-BYTES             PIC X(7).
005700
005800****** ALTERNATE VIEW - CODE AND TEXT BROKEN OUT SEPARATELY,
005900****** USED WHEN ONLY THE ONE-CHARACTER CODE IS NEEDED BY A
006000****** CALLER (THE BAND TEXT MOVE IS THE EXPENSIVE PART ON A
006100****** DBCS-ENABLED COMPILE)
006200 01  GRADE-BAND-REC-CODE-VIEW REDEFINES GRADE-BAND-REC.
006300     05  FILLER                      PIC X(5).
006400     05  GRADE-CODE-V                PIC X(1).
006500     05  GRADE-TEXT-V                PIC X(6).
006600
006700 PROCEDURE DIVISION USING GRADE-BAND-REC.
006800 000-HOUSEKEEPING.
006900     PERFORM 050-CLAMP-SCORE THRU 050-EXIT.
007000     PERFORM 100-LOOKUP-BAND THRU 100-EXIT.
007100     GOBACK.
007200
007300 050-CLAMP-SCORE.
007400     IF GRADE-INPUT-SCORE > 100
007500         MOVE 100.00 TO WS-CLAMPED-SCORE
007600     ELSE
007700         MOVE GRADE-INPUT-SCORE TO WS-CLAMPED-SCORE.
007800 050-EXIT.
007900     EXIT.
008000
008100****** BANDS INCLUSIVE BOTH ENDS - 90-100/80-89/70-79/60-69/0-59   010899JS
008200 100-LOOKUP-BAND.
008300     IF WS-CLAMPED-SCORE NOT < 90
008400         MOVE "1" TO GRADE-BAND-CODE-O
008500         MOVE "优秀" TO GRADE-BAND-TEXT-O
008600     ELSE
008700         IF WS-CLAMPED-SCORE NOT < 80
008800             MOVE "2" TO GRADE-BAND-CODE-O
008900             MOVE "良好" TO GRADE-BAND-TEXT-O
009000         ELSE
009100             IF WS-CLAMPED-SCORE NOT < 70
009200                 MOVE "3" TO GRADE-BAND-CODE-O
009300                 MOVE "中等" TO GRADE-BAND-TEXT-O
009400             ELSE
009500                 IF WS-CLAMPED-SCORE NOT < 60
009600                     MOVE "4" TO GRADE-BAND-CODE-O
009700                     MOVE "及格" TO GRADE-BAND-TEXT-O
009800                 ELSE
009900                     MOVE "5" TO GRADE-BAND-CODE-O
010000                     MOVE "不及格" TO GRADE-BAND-TEXT-O.
010100 100-EXIT.
010200     EXIT.
