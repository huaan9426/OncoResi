000100
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.  ADMTPROC.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEV Center.
000600 DATE-WRITTEN. 06/30/00.
000700 DATE-COMPILED. 06/30/00.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*          PROCESSES ONE RECRUITMENT ANNOUNCEMENT'S CANDIDATE
001300*          APPLICATIONS.  REVIEWED/REJECTED APPLICATIONS ARE
001400*          NEVER ADMITTED.  REVIEWED/APPROVED APPLICATIONS ARE
001500*          ADMITTED IN RANK ORDER UP TO THE ANNOUNCEMENT'S
001600*          RECRUIT-COUNT CAP; THE REST ARE TURNED DOWN.  THE
001700*          RUNNING-COUNT-AGAINST-A-CAP STYLE IS CARRIED OVER
001800*          FROM TRMTUPDT'S TREATMENT-COUNT-AGAINST-BUDGET LOGIC.
001900*
002000*   CHANGE LOG
002100*   06/30/00  JS    ORIGINAL PROGRAM - TICKET 4801
002200*   07/05/00  JS    INPUT IS PRE-SORTED RANK-ASCENDING AMONG
002300*                   APPROVED ROWS, SO THE CAP COUNT CAN BE KEPT
002400*                   AS A SIMPLE RUNNING ACCUMULATOR IN ONE PASS -
002500*                   NO NEED TO SORT OR TABLE-LOAD IN THIS PROGRAM
002600*   09/02/01  RWK   TICKET 5240 - HOLD-RECRUIT-COUNT IS NOW TAKEN
002700*                   FROM THE FIRST RECORD ONLY; A LATER RECORD IN
002800*                   THE SAME ANNOUNCEMENT HAD A BLANK-FILLED
002900*                   RECRUIT-COUNT FIELD FROM THE UPSTREAM EXTRACT
003000*                   THAT WAS OVERWRITING THE REAL CAP MID-RUN
003100******************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-390.
003500 OBJECT-COMPUTER. IBM-390.
003600 SPECIAL-NAMES.
003700     C01 IS NEXT-PAGE.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT SYSOUT
004100     ASSIGN TO UT-S-SYSOUT
004200       ORGANIZATION IS SEQUENTIAL.
004300
004400     SELECT APPDTL
004500     ASSIGN TO UT-S-APPDTL
004600       ACCESS MODE IS SEQUENTIAL
004700       FILE STATUS IS OFCODE.
004800
004900     SELECT APPRES
005000     ASSIGN TO UT-S-APPRES
005100       ACCESS MODE IS SEQUENTIAL
005200       FILE STATUS IS OFCODE.
005300
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD  SYSOUT
005700     RECORDING MODE IS F
005800     LABEL RECORDS ARE STANDARD
005900     RECORD CONTAINS 130 CHARACTERS
006000     BLOCK CONTAINS 0 RECORDS
006100     DATA RECORD IS SYSOUT-REC.
006200 01  SYSOUT-REC  PIC X(130).
006300
006400****** CANDIDATE APPLICATIONS FOR ONE ANNOUNCEMENT, PRE-SORTED
006500****** RANK-ASCENDING AMONG THE APPROVED (AP-REVIEW-RESULT='A')
006600****** ROWS
006700 FD  APPDTL
006800     RECORDING MODE IS F
006900     LABEL RECORDS ARE STANDARD
007000     RECORD CONTAINS 60 CHARACTERS
007100     BLOCK CONTAINS 0 RECORDS
007200     DATA RECORD IS APPDTL-REC.
007300 01  APPDTL-REC  PIC X(60).
007400
007500 FD  APPRES
007600     RECORDING MODE IS F
007700     LABEL RECORDS ARE STANDARD
007800     RECORD CONTAINS 50 CHARACTERS
007900     BLOCK CONTAINS 0 RECORDS
008000     DATA RECORD IS APPRES-REC.
008100 01  APPRES-REC  PIC X(50).
008200
008300** QSAM FILE
008400 WORKING-STORAGE SECTION.
008500
008600 01  FILE-STATUS-CODES.
008700     05  OFCODE                  PIC X(2).
008800         88 CODE-WRITE    VALUE SPACES.
008900
009000 COPY APPDTL.
009100
009200 COPY APPRES.
009300
009400 01  ADMTPROC-COUNTERS.
009500     05  RECORDS-READ            PIC 9(5) COMP.
009600     05  RECORDS-WRITTEN         PIC 9(5) COMP.
009700     05  RECORDS-ADMITTED        PIC 9(5) COMP.
009800
009900****** ALTERNATE VIEW - THE THREE RUN COUNTERS AS ONE TABLE, FOR
010000****** THE END-OF-JOB DISPLAY LOOP IN 999-CLEANUP
010100 01  ADMTPROC-COUNTERS-VIEW REDEFINES ADMTPROC-COUNTERS.
010200     05  COUNTER-FIGURE          PIC 9(5) COMP OCCURS 3 TIMES.
010300
010400 01  HOLD-RECRUIT-COUNT          PIC 9(4).
010500 01  HOLD-ANNOUNCEMENT-ID        PIC 9(6).
010600
010700 01  FLAGS-AND-SWITCHES.
010800     05  MORE-DATA-SW            PIC X(1) VALUE "Y".
010900         88 NO-MORE-DATA VALUE "N".
011000     05  FIRST-RECORD-SW         PIC X(1) VALUE "Y".
011100         88 FIRST-RECORD VALUE "Y".
011200
011300 77  ZERO-VAL                    PIC 9(1) VALUE 0.
011400 77  ONE-VAL                     PIC 9(1) VALUE 1.
011500
011600 COPY ABNDWRK.
011700** QSAM FILE
011800
011900 PROCEDURE DIVISION.
012000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
012100     PERFORM 100-MAINLINE THRU 100-EXIT
012200             UNTIL NO-MORE-DATA.
012300     PERFORM 999-CLEANUP THRU 999-EXIT.
012400     MOVE +0 TO RETURN-CODE.
012500     GOBACK.
012600
012700 000-HOUSEKEEPING.
012800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
012900     DISPLAY "******** BEGIN JOB ADMTPROC ********".
013000     INITIALIZE ADMTPROC-COUNTERS.
013100     MOVE ZERO TO HOLD-RECRUIT-COUNT.
013200     PERFORM 800-OPEN-FILES THRU 800-EXIT.
013300     PERFORM 900-READ-APPDTL THRU 900-EXIT.
013400     IF NO-MORE-DATA
013500         MOVE "EMPTY APPLICATION DETAIL FILE" TO ABEND-REASON
013600         GO TO 1000-ABEND-RTN.
013700****** CAP TAKEN FROM THE FIRST RECORD ONLY                       090201RWK
013800     MOVE AP-RECRUIT-COUNT   TO HOLD-RECRUIT-COUNT.
013900     MOVE AP-ANNOUNCEMENT-ID TO HOLD-ANNOUNCEMENT-ID.
014000 000-EXIT.
014100     EXIT.
014200
014300 100-MAINLINE.
014400     MOVE "100-MAINLINE" TO PARA-NAME.
014500     MOVE AP-APPLICATION-ID   TO AR-APPLICATION-ID.
014600     MOVE AP-APPLICANT-NAME   TO AR-APPLICANT-NAME.
014700
014800     PERFORM 300-REVIEW-OUTCOME THRU 300-EXIT.
014900     IF AP-APPROVED
015000         PERFORM 400-ADMISSION-DECISION THRU 400-EXIT.
015100
015200     PERFORM 700-WRITE-RESULT THRU 700-EXIT.
015300     ADD +1 TO RECORDS-WRITTEN.
015400     PERFORM 900-READ-APPDTL THRU 900-EXIT.
015500 100-EXIT.
015600     EXIT.
015700
015800****** REJECTED ROWS ARE NEVER ELIGIBLE FOR ADMISSION REGARDLESS  063000JS
015900****** OF RANK
016000 300-REVIEW-OUTCOME.
016100     MOVE "300-REVIEW-OUTCOME" TO PARA-NAME.
016200     IF AP-REJECTED
016300         MOVE "审核拒绝" TO AR-STATUS
016400     ELSE
016500         MOVE "审核通过" TO AR-STATUS.
016600 300-EXIT.
016700     EXIT.
016800
016900****** ADMIT IN RANK ORDER UP TO HOLD-RECRUIT-COUNT OF THEM -     063000JS
017000****** INPUT IS PRE-SORTED RANK-ASCENDING AMONG APPROVED ROWS SO
017100****** A SIMPLE RUNNING COUNT AGAINST THE CAP IS ALL THAT IS
017200****** NEEDED, NO TABLE OR SORT STEP REQUIRED IN THIS PROGRAM
017300 400-ADMISSION-DECISION.
017400     MOVE "400-ADMISSION-DECISION" TO PARA-NAME.
017500     IF RECORDS-ADMITTED < HOLD-RECRUIT-COUNT
017600         MOVE "已录取" TO AR-STATUS
017700         ADD +1 TO RECORDS-ADMITTED
017800     ELSE
017900         MOVE "未录取" TO AR-STATUS.
018000 400-EXIT.
018100     EXIT.
018200
018300 700-WRITE-RESULT.
018400     MOVE "700-WRITE-RESULT" TO PARA-NAME.
018500     WRITE APPRES-REC FROM AR-RESULT-REC.
018600 700-EXIT.
018700     EXIT.
018800
018900 800-OPEN-FILES.
019000     MOVE "800-OPEN-FILES" TO PARA-NAME.
019100     OPEN INPUT  APPDTL.
019200     OPEN OUTPUT APPRES, SYSOUT.
019300 800-EXIT.
019400     EXIT.
019500
019600 850-CLOSE-FILES.
019700     MOVE "850-CLOSE-FILES" TO PARA-NAME.
019800     CLOSE APPDTL, APPRES, SYSOUT.
019900 850-EXIT.
020000     EXIT.
020100
020200 900-READ-APPDTL.
020300     MOVE "900-READ-APPDTL" TO PARA-NAME.
020400     READ APPDTL INTO AP-APPLICATION-REC
020500         AT END MOVE "N" TO MORE-DATA-SW
020600         GO TO 900-EXIT
020700     END-READ.
020800     ADD +1 TO RECORDS-READ.
020900 900-EXIT.
021000     EXIT.
021100
021200 999-CLEANUP.
021300     MOVE "999-CLEANUP" TO PARA-NAME.
021400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
021500     DISPLAY "** RECORDS READ **".
021600     DISPLAY RECORDS-READ.
021700     DISPLAY "** RECORDS WRITTEN **".
021800     DISPLAY RECORDS-WRITTEN.
021900     DISPLAY "** RECORDS ADMITTED **".
022000     DISPLAY RECORDS-ADMITTED.
022100     DISPLAY "******** NORMAL END OF JOB ADMTPROC ********".
022200 999-EXIT.
022300     EXIT.
022400
022500 1000-ABEND-RTN.
022600     WRITE SYSOUT-REC FROM ABEND-REC.
022700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
022800     DISPLAY "*** ABNORMAL END OF JOB-ADMTPROC ***" UPON CONSOLE.
022900     DIVIDE ZERO-VAL INTO ONE-VAL.
