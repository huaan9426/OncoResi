000100
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.  RTDURCLC.
000400 AUTHOR. R. W. KOSTOV.
000500 INSTALLATION. COBOL DEV Center.
000600 DATE-WRITTEN. 02/14/00.
000700 DATE-COMPILED. 02/14/00.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*          CALLED BY ROTCHEK.  GIVEN A ROTATION'S START/END DATE
001300*          AND THE RUN ("AS-OF") DATE, ALL CCYYMMDD, COMPUTES THE
001400*          INCLUSIVE DURATION-DAYS PLUS THE ELAPSED/REMAINING
001500*          DAYS AS OF THE RUN DATE.  DOES ITS OWN CALENDAR MATH -
001600*          NO DATE-CONVERSION SERVICE EXISTS ON THIS LPAR FOR A
001700*          BATCH JOB THIS SMALL.
001800*
001900*   CHANGE LOG
002000*   02/14/00  RWK   ORIGINAL PROGRAM - TICKET 4710
002100*   02/15/00  RWK   ADDED THE 400-YEAR LEAP RULE (WS-R400 TEST) -
002200*                   FIRST CUT ONLY CHECKED MOD 4 AND MOD 100 AND
002300*                   WOULD HAVE TREATED 2000 AS A NON-LEAP YEAR
002400*   03/01/00  JS    Y2K FOLLOW-UP REVIEW - CONFIRMED 4-DIGIT
002500*                   YEAR THROUGHOUT, NO WINDOWING LOGIC PRESENT
002600*                   OR NEEDED IN THIS PROGRAM
002700*   09/18/02  MM    TICKET 5610 - NOT-YET-STARTED/COMPLETED
002800*                   BOUNDARY CASES (RUN DATE EXACTLY ON START OR
002900*                   END DATE) WERE FALLING INTO THE WRONG BRANCH;
003000*                   REWORKED 300-CALC-ELAPSED-REMAINING TO TEST
003100*                   STRICTLY GREATER/LESS THAN FIRST
003150*   10/02/02  MM    TICKET 5611 - ROTCHEK WAS CALLING THIS PROGRAM
003160*                   A SECOND AND THIRD TIME WITH START=END=RUN
003170*                   JUST TO BACK INTO AN ABSOLUTE-SERIAL NUMBER
003180*                   FOR ITS OVERLAP COMPARE, WHICH ONLY EVER CAME
003190*                   BACK AS 1; ADDED ROT-START-SERIAL-OUT AND
003195*                   ROT-END-SERIAL-OUT SO ONE CALL NOW HANDS BACK
003196*                   THE TRUE SERIALS DIRECTLY
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-390.
003600 OBJECT-COMPUTER. IBM-390.
003700
003800 DATA DIVISION.
003900 WORKING-STORAGE SECTION.
004000 01  WS-DATE-SPLIT.
004100     05  WS-YY                   PIC 9(4) COMP.
004200     05  WS-MM                   PIC 9(2) COMP.
004300     05  WS-DD                   PIC 9(2) COMP.
004400
004500 01  WS-SERIALS.
004600     05  WS-START-SERIAL         PIC 9(7) COMP.
004700     05  WS-END-SERIAL           PIC 9(7) COMP.
004800     05  WS-RUN-SERIAL           PIC 9(7) COMP.
004900     05  WS-CALC-SERIAL          PIC 9(7) COMP.
005000
005100 01  WS-LEAP-WORK.
005200     05  WS-Y1                   PIC 9(4) COMP.
005300     05  WS-Q4                   PIC 9(4) COMP.
005400     05  WS-R4                   PIC 9(4) COMP.
005500     05  WS-Q100                 PIC 9(4) COMP.
005600     05  WS-R100                 PIC 9(4) COMP.
005700     05  WS-Q400                 PIC 9(4) COMP.
005800     05  WS-R400                 PIC 9(4) COMP.
005900     05  WS-LEAP-COUNT           PIC 9(5) COMP.
006000     05  WS-YEAR-DAYS            PIC 9(7) COMP.
006100     05  WS-CUM-DAYS             PIC 9(3) COMP.
006200     05  WS-LEAP-ADJ             PIC 9(1) COMP.
006300     05  WS-IS-LEAP-SW           PIC X(1).
006400         88 WS-IS-LEAP           VALUE "Y".
006500         88 WS-NOT-LEAP          VALUE "N".
006600
006700****** CUMULATIVE DAYS BEFORE EACH MONTH, NON-LEAP YEAR.  BUILT
006800****** AS TWELVE FILLERS AND REDEFINED AS A TABLE SINCE THIS
006900****** COMPILER LEVEL HAS NO OCCURS...VALUE CLAUSE
007000 01  WS-CUM-DAYS-TABLE-VALUES.
007100     05  FILLER                  PIC 9(3) VALUE 000.
007200     05  FILLER                  PIC 9(3) VALUE 031.
007300     05  FILLER                  PIC 9(3) VALUE 059.
007400     05  FILLER                  PIC 9(3) VALUE 090.
007500     05  FILLER                  PIC 9(3) VALUE 120.
007600     05  FILLER                  PIC 9(3) VALUE 151.
007700     05  FILLER                  PIC 9(3) VALUE 181.
007800     05  FILLER                  PIC 9(3) VALUE 212.
007900     05  FILLER                  PIC 9(3) VALUE 243.
008000     05  FILLER                  PIC 9(3) VALUE 273.
008100     05  FILLER                  PIC 9(3) VALUE 304.
008200     05  FILLER                  PIC 9(3) VALUE 334.
008300 01  WS-CUM-DAYS-TABLE REDEFINES WS-CUM-DAYS-TABLE-VALUES.
008400     05  WS-CUM-DAYS-ENTRY       PIC 9(3) OCCURS 12 TIMES.
008500
008600 LINKAGE SECTION.
008700 01  ROT-DURATION-REC.
008800     05  ROT-START-DATE              PIC 9(8).
008900     05  ROT-END-DATE                PIC 9(8).
009000     05  ROT-RUN-DATE                PIC 9(8).
009100     05  ROT-DURATION-DAYS           PIC 9(5).
009200     05  ROT-ELAPSED-DAYS            PIC 9(5).
009300     05  ROT-REMAINING-DAYS          PIC 9(5).
009310****** ABSOLUTE-DAY SERIALS FOR THE START/END DATES, EXPOSED SO    091802MM
009320****** A CALLER CAN COMPARE TWO ROTATIONS' RANGES DIRECTLY         091802MM
009330****** RATHER THAN MISUSE THE ELAPSED/REMAINING FIGURES ABOVE     091802MM
009340     05  ROT-START-SERIAL-OUT        PIC 9(7).
009350     05  ROT-END-SERIAL-OUT          PIC 9(7).
009400
009500****** ALTERNATE VIEW - THE THREE CCYYMMDD DATES BROKEN OUT INTO
009600****** CC/YY/MM/DD GROUPS FOR 000-HOUSEKEEPING TO FEED 100-CALC-
009700****** SERIAL ONE DATE AT A TIME
009800 01  ROT-DURATION-REC-DATE-VIEW REDEFINES ROT-DURATION-REC.
009900     05  RDV-START-DATE-GRP.
010000         10  RDV-START-YY            PIC 9(4).
010100         10  RDV-START-MM            PIC 9(2).
010200         10  RDV-START-DD            PIC 9(2).
010300     05  RDV-END-DATE-GRP.
010400         10  RDV-END-YY              PIC 9(4).
010500         10  RDV-END-MM              PIC 9(2).
010600         10  RDV-END-DD              PIC 9(2).
010700     05  RDV-RUN-DATE-GRP.
010800         10  RDV-RUN-YY              PIC 9(4).
010900         10  RDV-RUN-MM              PIC 9(2).
011000         10  RDV-RUN-DD              PIC 9(2).
011100     05  FILLER                      PIC X(15).
011150     05  FILLER                      PIC X(14).
011200
011300****** ALTERNATE VIEW - THE THREE RESULT FIGURES AS ONE TABLE,
011400****** USED ONLY TO ZEROIZE ALL THREE IN ONE STATEMENT
011500 01  ROT-DURATION-REC-RESULT-VIEW REDEFINES ROT-DURATION-REC.
011600     05  FILLER                      PIC X(24).
011700     05  RDV-RESULT-FIGURE           PIC 9(5) OCCURS 3 TIMES.
011750     05  FILLER                      PIC X(14).
011800
011900****** ALTERNATE VIEW - DATES AREA VS. RESULTS AREA AS TWO RAW
012000****** BYTE STRINGS, FOR THE NIGHTLY AUDIT TRAIL WRITER
012100 01  ROT-DURATION-REC-SPLIT-VIEW REDEFINES ROT-DURATION-REC.
012200     05  RDV-DATES-AREA              PIC X(24).
012300     05  RDV-RESULTS-AREA            PIC X(15).
012350     05  RDV-SERIALS-OUT-AREA        PIC X(14).
012400
012500 PROCEDURE DIVISION USING ROT-DURATION-REC.
012600 000-HOUSEKEEPING.
012700     MOVE ZERO TO RDV-RESULT-FIGURE (1)
012800     MOVE ZERO TO RDV-RESULT-FIGURE (2)
012900     MOVE ZERO TO RDV-RESULT-FIGURE (3).
012950     MOVE ZERO TO ROT-START-SERIAL-OUT, ROT-END-SERIAL-OUT.
013000
013100     MOVE RDV-START-YY TO WS-YY.
013200     MOVE RDV-START-MM TO WS-MM.
013300     MOVE RDV-START-DD TO WS-DD.
013400     PERFORM 100-CALC-SERIAL THRU 100-EXIT.
013500     MOVE WS-CALC-SERIAL TO WS-START-SERIAL.
013550     MOVE WS-CALC-SERIAL TO ROT-START-SERIAL-OUT.
013600
013700     MOVE RDV-END-YY TO WS-YY.
013800     MOVE RDV-END-MM TO WS-MM.
013900     MOVE RDV-END-DD TO WS-DD.
014000     PERFORM 100-CALC-SERIAL THRU 100-EXIT.
014100     MOVE WS-CALC-SERIAL TO WS-END-SERIAL.
014150     MOVE WS-CALC-SERIAL TO ROT-END-SERIAL-OUT.
014200
014300     MOVE RDV-RUN-YY TO WS-YY.
014400     MOVE RDV-RUN-MM TO WS-MM.
014500     MOVE RDV-RUN-DD TO WS-DD.
014600     PERFORM 100-CALC-SERIAL THRU 100-EXIT.
014700     MOVE WS-CALC-SERIAL TO WS-RUN-SERIAL.
014800
014900     PERFORM 200-CALC-DURATION THRU 200-EXIT.
015000     PERFORM 300-CALC-ELAPSED-REMAINING THRU 300-EXIT.
015100     GOBACK.
015200
015300****** CONVERTS WS-YY/WS-MM/WS-DD INTO AN ABSOLUTE-DAY SERIAL     021400RWK
015400****** NUMBER - NO FUNCTION VERB USED, STRAIGHT DIVIDE/COMPUTE
015500 100-CALC-SERIAL.
015600     PERFORM 110-CHECK-LEAP THRU 110-EXIT.
015700
015800     COMPUTE WS-Y1 = WS-YY - 1.
015900     DIVIDE WS-Y1 BY 4   GIVING WS-Q4   REMAINDER WS-R4.
016000     DIVIDE WS-Y1 BY 100 GIVING WS-Q100 REMAINDER WS-R100.
016100     DIVIDE WS-Y1 BY 400 GIVING WS-Q400 REMAINDER WS-R400.
016200     COMPUTE WS-LEAP-COUNT = WS-Q4 - WS-Q100 + WS-Q400.
016300     COMPUTE WS-YEAR-DAYS = (WS-YY - 1) * 365 + WS-LEAP-COUNT.
016400
016500     MOVE WS-CUM-DAYS-ENTRY (WS-MM) TO WS-CUM-DAYS.
016600
016700     IF WS-IS-LEAP AND WS-MM > 2
016800         MOVE 1 TO WS-LEAP-ADJ
016900     ELSE
017000         MOVE 0 TO WS-LEAP-ADJ.
017100
017200     COMPUTE WS-CALC-SERIAL =
017300         WS-YEAR-DAYS + WS-CUM-DAYS + WS-LEAP-ADJ + WS-DD.
017400 100-EXIT.
017500     EXIT.
017600
017700****** LEAP YEAR IF DIVISIBLE BY 4 AND (NOT DIVISIBLE BY 100 OR   021500RWK
017800****** DIVISIBLE BY 400) - THE YEAR-2000 RULE
017900 110-CHECK-LEAP.
018000     DIVIDE WS-YY BY 4   GIVING WS-Q4   REMAINDER WS-R4.
018100     DIVIDE WS-YY BY 100 GIVING WS-Q100 REMAINDER WS-R100.
018200     DIVIDE WS-YY BY 400 GIVING WS-Q400 REMAINDER WS-R400.
018300     IF WS-R4 = 0 AND (WS-R100 NOT = 0 OR WS-R400 = 0)
018400         MOVE "Y" TO WS-IS-LEAP-SW
018500     ELSE
018600         MOVE "N" TO WS-IS-LEAP-SW.
018700 110-EXIT.
018800     EXIT.
018900
019000 200-CALC-DURATION.
019100     COMPUTE ROT-DURATION-DAYS =
019200         WS-END-SERIAL - WS-START-SERIAL + 1.
019300 200-EXIT.
019400     EXIT.
019500
019600****** BOUNDARY CASES REWORKED TO TEST STRICT > / < FIRST         091802MM
019700 300-CALC-ELAPSED-REMAINING.
019800     IF WS-RUN-SERIAL > WS-END-SERIAL
019900         MOVE ROT-DURATION-DAYS TO ROT-ELAPSED-DAYS
020000         MOVE ZERO TO ROT-REMAINING-DAYS
020100     ELSE
020200         IF WS-RUN-SERIAL < WS-START-SERIAL
020300             MOVE ZERO TO ROT-ELAPSED-DAYS
020400             MOVE ROT-DURATION-DAYS TO ROT-REMAINING-DAYS
020500         ELSE
020600             COMPUTE ROT-ELAPSED-DAYS =
020700                 WS-RUN-SERIAL - WS-START-SERIAL + 1
020800             COMPUTE ROT-REMAINING-DAYS =
020900                 WS-END-SERIAL - WS-RUN-SERIAL.
021000 300-EXIT.
021100     EXIT.
