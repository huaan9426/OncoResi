000100
000200******************************************************************
000300* ABNDWRK  --  COMMON ABEND / CONSOLE MESSAGE WORK AREA          *
000400*                                                                *
000500*   USED BY EVERY RESIDENCY-BATCH PROGRAM TO BUILD THE SYSOUT    *
000600*   LINE WRITTEN JUST BEFORE AN ABEND, AND TO CARRY THE CURRENT  *
000700*   PARAGRAPH NAME FOR POST-MORTEM DEBUGGING (DISPLAY PARA-NAME  *
000800*   ON ANY UNEXPECTED CONDITION).                                *
000900*                                                                *
001000*   10/14/93  JS    ORIGINAL COPYBOOK - LIFTED OFF THE BILLING   *
001100*                   SUITE'S ABENDREC MEMBER, RETITLED FOR THE    *
001200*                   RESIDENCY SYSTEM                             *
001300*   03/02/96  JS    ADDED ACTUAL-VAL/EXPECTED-VAL PAIR FOR       *
001400*                   OUT-OF-BALANCE TRAILER MESSAGES              *
001500******************************************************************
001600 01  ABEND-WORK-REC.
001700     05  PARA-NAME                   PIC X(30).
001800     05  ABEND-REASON                PIC X(60).
001900     05  EXPECTED-VAL                PIC X(15).
002000     05  ACTUAL-VAL                  PIC X(15).
002100     05  FILLER                      PIC X(10).
002200
002300* ALTERNATE VIEW - ONE-LINE SYSOUT MESSAGE, NO FIELD BREAKOUT
002400 01  ABEND-REC REDEFINES ABEND-WORK-REC.
002500     05  ABEND-MSG-LINE              PIC X(130).
