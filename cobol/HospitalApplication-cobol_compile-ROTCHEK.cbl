000100
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.  ROTCHEK.
000400 AUTHOR. R. W. KOSTOV.
000500 INSTALLATION. COBOL DEV Center.
000600 DATE-WRITTEN. 02/14/00.
000700 DATE-COMPILED. 02/14/00.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*          LOADS A TRAINEE'S ROTATION SCHEDULE INTO A WORKING
001300*          STORAGE TABLE, CALLS RTDURCLC TO COMPUTE DURATION AND
001400*          ELAPSED/REMAINING DAYS AGAINST THE RUN-DATE PARM CARD,
001500*          THEN COMPARES EVERY PAIR OF ROTATIONS BELONGING TO THE
001600*          SAME TRAINEE FOR A DATE-RANGE OVERLAP.  TABLE LOAD AND
001700*          SEARCH STYLE BORROWED FROM THE OLD EQUIPMENT-LOOKUP
001800*          TABLE IN PATSRCH.
001900*
002000*   CHANGE LOG
002100*   02/14/00  RWK   ORIGINAL PROGRAM - TICKET 4710
002200*   02/28/00  RWK   TABLE SIZE RAISED FROM 200 TO 500 ENTRIES -
002300*                   SURGERY DEPT RUN BLEW THROUGH 200 ROTATIONS
002400*   03/01/00  JS    Y2K FOLLOW-UP REVIEW - RUN-DATE PARM CARD
002500*                   CONFIRMED 4-DIGIT YEAR, NO CHANGE REQUIRED
002600*   09/18/02  MM    TICKET 5610 - CONFLICT CHECK NOW STOPS THE
002700*                   INNER COMPARE LOOP AS SOON AS THE TRAINEE-ID
002800*                   CHANGES, SINCE THE TABLE IS TRAINEE-GROUPED;
002900*                   OLD CODE COMPARED EVERY ROW AGAINST EVERY
003000*                   OTHER ROW IN THE WHOLE TABLE
003050*   10/02/02  MM    TICKET 5611 - 050-LOAD-ROTATION-TABLE WAS
003060*                   CALLING RTDURCLC TWO EXTRA TIMES PER ROW WITH
003070*                   START=END=RUN JUST TO BACK INTO A SERIAL
003080*                   NUMBER FOR THE OVERLAP TEST, WHICH ALWAYS
003090*                   CAME BACK AS 1 - NOW TAKES THE SERIAL
003095*                   DIRECTLY OFF THE ONE REAL CALL
003096*   10/08/02  MM    TICKET 5690 - THE RTDURCLC CALL MOVED INTO
003097*                   050-LOAD-ROTATION-TABLE LAST MONTH LEFT
003098*                   200-CALC-DURATION AN EMPTY PARAGRAPH STILL
003099*                   PERFORMED OVER THE WHOLE TABLE - REMOVED IT
003100******************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-390.
003500 OBJECT-COMPUTER. IBM-390.
003600 SPECIAL-NAMES.
003700     C01 IS NEXT-PAGE.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT SYSOUT
004100     ASSIGN TO UT-S-SYSOUT
004200       ORGANIZATION IS SEQUENTIAL.
004300
004400     SELECT RUNPARM
004500     ASSIGN TO UT-S-RUNPARM
004600       ACCESS MODE IS SEQUENTIAL
004700       FILE STATUS IS OFCODE.
004800
004900     SELECT ROTDTL
005000     ASSIGN TO UT-S-ROTDTL
005100       ACCESS MODE IS SEQUENTIAL
005200       FILE STATUS IS OFCODE.
005300
005400     SELECT ROTRES
005500     ASSIGN TO UT-S-ROTRES
005600       ACCESS MODE IS SEQUENTIAL
005700       FILE STATUS IS OFCODE.
005800
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  SYSOUT
006200     RECORDING MODE IS F
006300     LABEL RECORDS ARE STANDARD
006400     RECORD CONTAINS 130 CHARACTERS
006500     BLOCK CONTAINS 0 RECORDS
006600     DATA RECORD IS SYSOUT-REC.
006700 01  SYSOUT-REC  PIC X(130).
006800
006900****** ONE-CARD RUN-DATE PARAMETER, CCYYMMDD LEFT-JUSTIFIED
007000 FD  RUNPARM
007100     RECORDING MODE IS F
007200     LABEL RECORDS ARE STANDARD
007300     RECORD CONTAINS 80 CHARACTERS
007400     BLOCK CONTAINS 0 RECORDS
007500     DATA RECORD IS RUNPARM-REC.
007600 01  RUNPARM-REC  PIC X(80).
007700
007800****** ROTATION SCHEDULE EXTRACT, PRE-SORTED BY RR-TRAINEE-ID
007900****** WITHIN WHICH RR-START-DATE IS ASCENDING
008000 FD  ROTDTL
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 50 CHARACTERS
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS ROTDTL-REC.
008600 01  ROTDTL-REC  PIC X(50).
008700
008800 FD  ROTRES
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 40 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS ROTRES-REC.
009400 01  ROTRES-REC  PIC X(40).
009500
009600** QSAM FILE
009700 WORKING-STORAGE SECTION.
009800
009900 01  FILE-STATUS-CODES.
010000     05  OFCODE                  PIC X(2).
010100         88 CODE-WRITE    VALUE SPACES.
010200
010300 COPY ROTDTL.
010400
010500 COPY ROTRES.
010600
010700 01  WS-RUN-PARM-REC.
010800     05  WS-RUN-DATE             PIC 9(8).
010900     05  FILLER                  PIC X(72).
011000
011100****** ALTERNATE VIEW - WHOLE PARM CARD AS ONE RAW BYTE STRING,
011200****** WRITTEN TO SYSOUT AS PART OF THE RUN-DATE ECHO ON START-UP
011300 01  WS-RUN-PARM-REC-ALT-VIEW REDEFINES WS-RUN-PARM-REC.
011400     05  WS-RUN-PARM-BYTES       PIC X(80).
011500
011600****** IN-MEMORY ROTATION TABLE - ONE ENTRY PER INPUT RECORD.
011700****** LOADED BY 050-LOAD-ROTATION-TABLE, INDEXED BY ROT-IDX AND
011800****** CHK-IDX FOR THE PAIRWISE CONFLICT COMPARE
011900 01  ROTATION-TABLE.
012000     05  RR-TABLE-ENTRY OCCURS 500 TIMES INDEXED BY ROT-IDX.
012100         10  RR-TBL-TRAINEE-ID       PIC 9(6).
012200         10  RR-TBL-ROTATION-ID      PIC 9(6).
012300         10  RR-TBL-START-SERIAL     PIC 9(7) COMP.
012400         10  RR-TBL-END-SERIAL       PIC 9(7) COMP.
012500         10  RR-TBL-DURATION-DAYS    PIC 9(5).
012600         10  RR-TBL-ELAPSED-DAYS     PIC 9(5).
012700         10  RR-TBL-REMAINING-DAYS   PIC 9(5).
012800         10  RR-TBL-CONFLICT-SW      PIC X(1).
012900             88 RR-TBL-CONFLICT      VALUE "Y".
013000             88 RR-TBL-NO-CONFLICT   VALUE "N".
013100
013200 01  ROTCHEK-COUNTERS.
013300     05  RECORDS-READ            PIC 9(5) COMP.
013400     05  RECORDS-WRITTEN         PIC 9(5) COMP.
013500     05  CONFLICTS-FOUND         PIC 9(5) COMP.
013600
013700****** ALTERNATE VIEW - THE THREE RUN COUNTERS AS ONE TABLE, FOR
013800****** THE END-OF-JOB DISPLAY LOOP IN 999-CLEANUP
013900 01  ROTCHEK-COUNTERS-VIEW REDEFINES ROTCHEK-COUNTERS.
014000     05  COUNTER-FIGURE          PIC 9(5) COMP OCCURS 3 TIMES.
014100
014200 01  TABLE-INDEXES-AND-COUNTS.
014300     05  TABLE-ENTRY-COUNT       PIC 9(4) COMP.
014400     05  CHK-IDX                 PIC 9(4) COMP.
014500
014600 01  FLAGS-AND-SWITCHES.
014700     05  MORE-DATA-SW            PIC X(1) VALUE "Y".
014800         88 NO-MORE-DATA VALUE "N".
014850
014870 77  ZERO-VAL                    PIC 9(1) VALUE 0.
014880 77  ONE-VAL                     PIC 9(1) VALUE 1.
014900
015000****** LINKAGE WORK AREA PASSED TO RTDURCLC - LAYOUT MUST MATCH
015100****** RTDURCLC'S LINKAGE SECTION EXACTLY
015200 01  ROT-DURATION-REC.
015300     05  ROT-START-DATE              PIC 9(8).
015400     05  ROT-END-DATE                PIC 9(8).
015500     05  ROT-RUN-DATE                PIC 9(8).
015600     05  ROT-DURATION-DAYS           PIC 9(5).
015700     05  ROT-ELAPSED-DAYS            PIC 9(5).
015800     05  ROT-REMAINING-DAYS          PIC 9(5).
015850     05  ROT-START-SERIAL-OUT        PIC 9(7).
015870     05  ROT-END-SERIAL-OUT          PIC 9(7).
015900
016000 COPY ABNDWRK.
016100** QSAM FILE
016200
016300 PROCEDURE DIVISION.
016400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
016500     PERFORM 050-LOAD-ROTATION-TABLE THRU 050-EXIT
016600             VARYING ROT-IDX FROM 1 BY 1
016700             UNTIL NO-MORE-DATA OR ROT-IDX > 500.
016800     MOVE ROT-IDX TO TABLE-ENTRY-COUNT.
016900     IF TABLE-ENTRY-COUNT > ZERO
017000         COMPUTE TABLE-ENTRY-COUNT = TABLE-ENTRY-COUNT - 1.
017100
017600     PERFORM 300-CHECK-CONFLICTS THRU 300-EXIT
017700             VARYING ROT-IDX FROM 1 BY 1
017800             UNTIL ROT-IDX > TABLE-ENTRY-COUNT.
017900
018000     PERFORM 700-WRITE-RESULTS THRU 700-EXIT
018100             VARYING ROT-IDX FROM 1 BY 1
018200             UNTIL ROT-IDX > TABLE-ENTRY-COUNT.
018300
018400     PERFORM 999-CLEANUP THRU 999-EXIT.
018500     MOVE +0 TO RETURN-CODE.
018600     GOBACK.
018700
018800 000-HOUSEKEEPING.
018900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
019000     DISPLAY "******** BEGIN JOB ROTCHEK ********".
019100     INITIALIZE ROTCHEK-COUNTERS, TABLE-INDEXES-AND-COUNTS.
019200     PERFORM 800-OPEN-FILES THRU 800-EXIT.
019300
019400     READ RUNPARM INTO WS-RUN-PARM-REC
019500         AT END
019600         MOVE "MISSING RUN-DATE PARM CARD" TO ABEND-REASON
019700         GO TO 1000-ABEND-RTN
019800     END-READ.
019900     DISPLAY "RUN DATE IS " WS-RUN-DATE.
020000
020100     PERFORM 900-READ-ROTDTL THRU 900-EXIT.
020200     IF NO-MORE-DATA
020300         MOVE "EMPTY ROTATION DETAIL FILE" TO ABEND-REASON
020400         GO TO 1000-ABEND-RTN.
020500 000-EXIT.
020600     EXIT.
020700
020800****** TABLE LOAD - ONE ROW PER INPUT RECORD, RAISED FROM 200     022800RWK
020900****** TO 500 ROWS WHEN SURGERY DEPT OUTGREW THE ORIGINAL LIMIT.
020920****** ALSO DOES THE DURATION/ELAPSED/REMAINING CALL TO RTDURCLC   100802MM
020940****** RIGHT HERE WHILE EACH ROW IS STILL IN HAND, RATHER THAN A
020960****** SEPARATE PASS OVER THE TABLE - TICKET 5690
021000 050-LOAD-ROTATION-TABLE.
021100     MOVE "050-LOAD-ROTATION-TABLE" TO PARA-NAME.
021200     IF NO-MORE-DATA
021300         GO TO 050-EXIT.
021400     MOVE RR-TRAINEE-ID  TO RR-TBL-TRAINEE-ID (ROT-IDX).
021500     MOVE RR-ROTATION-ID TO RR-TBL-ROTATION-ID (ROT-IDX).
021600     MOVE "N" TO RR-TBL-CONFLICT-SW (ROT-IDX).
021700
021800     MOVE RR-START-DATE TO ROT-START-DATE.
021900     MOVE RR-END-DATE   TO ROT-END-DATE.
022000     MOVE WS-RUN-DATE   TO ROT-RUN-DATE.
022100     CALL "RTDURCLC" USING ROT-DURATION-REC.
022200
022300     MOVE ROT-DURATION-DAYS  TO RR-TBL-DURATION-DAYS (ROT-IDX).
022400     MOVE ROT-ELAPSED-DAYS   TO RR-TBL-ELAPSED-DAYS (ROT-IDX).
022500     MOVE ROT-REMAINING-DAYS TO RR-TBL-REMAINING-DAYS (ROT-IDX).
022550
022600****** ABSOLUTE-DAY SERIALS NOW COME BACK FROM THE SAME CALL       100202MM
022650****** ABOVE - RTDURCLC TICKET 5611 ADDED THESE TWO OUTPUT
022680****** FIELDS SO 310-COMPARE-PAIR CAN COMPARE SERIAL NUMBERS
022690****** RATHER THAN RAW CCYYMMDD DIGIT STRINGS
022700     MOVE ROT-START-SERIAL-OUT TO RR-TBL-START-SERIAL (ROT-IDX).
022750     MOVE ROT-END-SERIAL-OUT   TO RR-TBL-END-SERIAL (ROT-IDX).
024300     PERFORM 900-READ-ROTDTL THRU 900-EXIT.
024400 050-EXIT.
024500     EXIT.
024600
025200****** TABLE IS TRAINEE-GROUPED SO THE INNER COMPARE LOOP STOPS   091802MM
025300****** AS SOON AS THE TRAINEE-ID CHANGES, INSTEAD OF SCANNING
025400****** THE WHOLE TABLE FOR EVERY ROW
025500 300-CHECK-CONFLICTS.
025600     MOVE "300-CHECK-CONFLICTS" TO PARA-NAME.
025700     IF ROT-IDX = TABLE-ENTRY-COUNT
025800         GO TO 300-EXIT.
025900
026000     PERFORM 310-COMPARE-PAIR THRU 310-EXIT
026100             VARYING CHK-IDX FROM ROT-IDX BY 1
026200             UNTIL CHK-IDX > TABLE-ENTRY-COUNT
026300                OR RR-TBL-TRAINEE-ID (CHK-IDX) NOT =
026400                   RR-TBL-TRAINEE-ID (ROT-IDX).
026500 300-EXIT.
026600     EXIT.
026700
026800****** OVERLAP TEST PER ROTATION-PERIOD RULES - NOT(E1<S2) AND
026900****** NOT(S1>E2), I.E. THE INCLUSIVE RANGES INTERSECT
027000 310-COMPARE-PAIR.
027100     IF CHK-IDX = ROT-IDX
027200         GO TO 310-EXIT.
027300
027400     IF NOT (RR-TBL-END-SERIAL (ROT-IDX) <
027500             RR-TBL-START-SERIAL (CHK-IDX))
027600        AND
027700        NOT (RR-TBL-START-SERIAL (ROT-IDX) >
027800             RR-TBL-END-SERIAL (CHK-IDX))
027900         MOVE "Y" TO RR-TBL-CONFLICT-SW (ROT-IDX)
028000         MOVE "Y" TO RR-TBL-CONFLICT-SW (CHK-IDX).
028100 310-EXIT.
028200     EXIT.
028300
028400 700-WRITE-RESULTS.
028500     MOVE "700-WRITE-RESULTS" TO PARA-NAME.
028600     MOVE RR-TBL-TRAINEE-ID (ROT-IDX)     TO RO-TRAINEE-ID.
028700     MOVE RR-TBL-ROTATION-ID (ROT-IDX)    TO RO-ROTATION-ID.
028800     MOVE RR-TBL-DURATION-DAYS (ROT-IDX)  TO RO-DURATION-DAYS.
028900     MOVE RR-TBL-ELAPSED-DAYS (ROT-IDX)   TO RO-ELAPSED-DAYS.
029000     MOVE RR-TBL-REMAINING-DAYS (ROT-IDX) TO RO-REMAINING-DAYS.
029100     MOVE RR-TBL-CONFLICT-SW (ROT-IDX)    TO RO-CONFLICT-FLAG.
029200     WRITE ROTRES-REC FROM RO-RESULT-REC.
029300     ADD +1 TO RECORDS-WRITTEN.
029400     IF RR-TBL-CONFLICT (ROT-IDX)
029500         ADD +1 TO CONFLICTS-FOUND.
029600 700-EXIT.
029700     EXIT.
029800
029900 800-OPEN-FILES.
030000     MOVE "800-OPEN-FILES" TO PARA-NAME.
030100     OPEN INPUT  RUNPARM, ROTDTL.
030200     OPEN OUTPUT ROTRES, SYSOUT.
030300 800-EXIT.
030400     EXIT.
030500
030600 850-CLOSE-FILES.
030700     MOVE "850-CLOSE-FILES" TO PARA-NAME.
030800     CLOSE RUNPARM, ROTDTL, ROTRES, SYSOUT.
030900 850-EXIT.
031000     EXIT.
031100
031200 900-READ-ROTDTL.
031300     MOVE "900-READ-ROTDTL" TO PARA-NAME.
031400     READ ROTDTL INTO RR-ROTATION-REC
031500         AT END MOVE "N" TO MORE-DATA-SW
031600         GO TO 900-EXIT
031700     END-READ.
031800     ADD +1 TO RECORDS-READ.
031900 900-EXIT.
032000     EXIT.
032100
032200 999-CLEANUP.
032300     MOVE "999-CLEANUP" TO PARA-NAME.
032400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
032500     DISPLAY "** RECORDS READ **".
032600     DISPLAY RECORDS-READ.
032700     DISPLAY "** RECORDS WRITTEN **".
032800     DISPLAY RECORDS-WRITTEN.
032900     DISPLAY "** CONFLICTS FOUND **".
033000     DISPLAY CONFLICTS-FOUND.
033100     DISPLAY "******** NORMAL END OF JOB ROTCHEK ********".
033200 999-EXIT.
033300     EXIT.
033400
033500 1000-ABEND-RTN.
033600     WRITE SYSOUT-REC FROM ABEND-REC.
033700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
033800     DISPLAY "*** ABNORMAL END OF JOB-ROTCHEK ***" UPON CONSOLE.
033900     DIVIDE ZERO-VAL INTO ONE-VAL.
