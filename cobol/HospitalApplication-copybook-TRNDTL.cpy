000100
000200******************************************************************
000300* TRNDTL  --  TRAINEE DAILY PERFORMANCE DETAIL RECORD            *
000400*                                                                *
000500*   ONE RECORD PER TRAINEE PER EVALUATION RUN.  BUILT BY THE     *
000600*   RESIDENCY SCHEDULING EXTRACT JOB FROM ATTENDANCE, EXAM AND   *
000700*   COURSE-COMPLETION COUNTS.  SORTED ASCENDING BY DEPT-CODE     *
000800*   WITHIN WHICH TRAINEE-ID IS ASCENDING.                        *
000900*                                                                *
001000*   09/02/98  JS    ORIGINAL LAYOUT FOR TRNEVAL NIGHTLY RUN      *
001100*   11/20/99  RWK   TICKET 4471 - ADDED PHASE CASE/SKILL COUNTS  *
001200******************************************************************
001300 01  TD-DETAIL-REC.
001400     05  TD-TRAINEE-ID               PIC 9(6).
001500     05  TD-TRAINEE-NAME             PIC X(20).
001600     05  TD-DEPT-CODE                PIC X(10).
001700     05  TD-DEPT-NAME                PIC X(20).
001800     05  TD-TOTAL-DAYS               PIC 9(4).
001900     05  TD-ATTENDED-DAYS            PIC 9(4).
002000     05  TD-ABSENT-DAYS              PIC 9(4).
002100     05  TD-LEAVE-DAYS               PIC 9(4).
002200     05  TD-EXAM-COUNT               PIC 9(3).
002300     05  TD-EXAM-SCORE-SUM           PIC 9(6)V9(2).
002400     05  TD-EXAM-PASS-COUNT          PIC 9(3).
002500     05  TD-PASSING-SCORE            PIC 9(3).
002600     05  TD-COMPLETED-COURSES        PIC 9(3).
002700     05  TD-TOTAL-COURSES            PIC 9(3).
002800     05  TD-REQUIRED-CASE-COUNT      PIC 9(4).
002900     05  TD-COMPLETED-CASE-COUNT     PIC 9(4).
003000     05  TD-REQUIRED-SKILL-COUNT     PIC 9(4).
003100     05  TD-COMPLETED-SKILL-COUNT    PIC 9(4).
003200     05  FILLER                      PIC X(19).
003300
003400****** ALTERNATE VIEW - DAY-COUNT CROSS-FOOT FOR 300-EDIT-DETAIL
003500****** (ATTENDED + ABSENT + LEAVE MUST CROSS-FOOT TO TOTAL-DAYS)
003600 01  TD-DETAIL-REC-DAY-VIEW REDEFINES TD-DETAIL-REC.
003700     05  FILLER                      PIC X(56).
003800     05  TD-DAY-COUNTS-GROUP.
003900         10  TD-DAY-FIGURE           PIC 9(4) OCCURS 4 TIMES.
004000     05  FILLER                      PIC X(58).
