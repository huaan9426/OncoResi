000100
000200******************************************************************
000300* APPRES  --  RECRUITMENT APPLICATION RESULT RECORD              *
000400*                                                                *
000500*   ONE RECORD WRITTEN PER APPDTL INPUT RECORD, IN INPUT ORDER.  *
000600*                                                                *
000700*   06/30/00  JS    ORIGINAL LAYOUT FOR ADMTPROC                 *
000800******************************************************************
000900 01  AR-RESULT-REC.
001000     05  AR-APPLICATION-ID           PIC 9(6).
001100     05  AR-APPLICANT-NAME           PIC X(20).
001200     05  AR-STATUS                   PIC X(10).
001300         88  AR-STAT-APPROVED        VALUE "审核通过".
001400         88  AR-STAT-REJECTED        VALUE "审核拒绝".
001500         88  AR-STAT-ADMITTED        VALUE "已录取".
001600         88  AR-STAT-NOT-ADMITTED    VALUE "未录取".
001700     05  FILLER                      PIC X(14).
001800
001900****** ALTERNATE VIEW - ONE-CHARACTER INTERNAL STATUS CODE PLUS
002000****** THE DISPLAY TEXT, FOR PROGRAMS THAT CALL ADMTPROC'S
002100****** STATUS TABLE RATHER THAN COMPARE THE CHINESE TEXT DIRECT
002200 01  AR-RESULT-REC-CODE-VIEW REDEFINES AR-RESULT-REC.
002300     05  FILLER                      PIC X(26).
002400     05  AR-STATUS-CODE              PIC X(1).
002500         88  AR-CODE-APPROVED        VALUE "A".
002600         88  AR-CODE-REJECTED        VALUE "R".
002700         88  AR-CODE-ADMITTED        VALUE "I".
002800         88  AR-CODE-NOT-ADMITTED    VALUE "N".
002900     05  AR-STATUS-TEXT              PIC X(9).
003000     05  FILLER                      PIC X(14).
