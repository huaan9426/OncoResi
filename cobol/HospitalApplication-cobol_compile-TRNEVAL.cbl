000100
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.  TRNEVAL.
000400 AUTHOR. R. W. KOSTOV.
000500 INSTALLATION. COBOL DEV Center.
000600 DATE-WRITTEN. 09/02/98.
000700 DATE-COMPILED. 09/02/98.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM EVALUATES ONE RESIDENT TRAINEE'S NIGHTLY
001400*          PERFORMANCE DETAIL RECORD AGAINST THE RESIDENCY
001500*          OFFICE'S SCORING RULES AND WRITES ONE SUMMARY RECORD
001600*          PER TRAINEE, PLUS A PRINTED REPORT WITH A DEPARTMENT
001700*          SUBTOTAL LINE ON EVERY CHANGE OF DEPT-CODE AND A
001800*          HOSPITAL-WIDE GRAND TOTAL AT END OF FILE.
001900*
002000*          RECORDS THAT FAIL THE ATTENDANCE-DAY CROSS-FOOT ARE
002100*          FLAGGED REJECTED AND STILL LISTED, BUT ARE HELD OUT
002200*          OF BOTH THE DEPARTMENT AND GRAND TOTALS.
002300*
002400******************************************************************
002500*
002600*   CHANGE LOG
002700*
002800*   09/02/98  JS    ORIGINAL PROGRAM - REPLACES THE MANUAL
002900*                   QUARTERLY REVIEW SPREADSHEET PROCESS
003000*   09/14/98  JS    ADDED CALL TO ATTNDRTE FOR THE DAY-COUNT
003100*                   CROSS-FOOT EDIT PER RESIDENCY OFFICE REQUEST
003200*   10/02/98  RWK   TICKET 4118 - ADDED EXAM AVERAGE/PASS-RATE
003300*                   CALL TO EXAMCALC
003400*   11/20/98  RWK   TICKET 4471 - ADDED COURSE-COMPLETION AND
003500*                   PHASE-COMPLETION CALLS TO CRSEPHSE
003600*   01/08/99  JS    ADDED OVERALL-SCORE COMPOSITE AND GRADEBND
003700*                   CALL FOR THE FIVE-BAND RATING
003800*   06/30/99  JS    Y2K REMEDIATION - REPORT HEADER DATE WAS
003900*                   PRINTING A 2-DIGIT YEAR; HDR-YY EXPANDED TO
004000*                   4 DIGITS, NO WINDOWING LOGIC NEEDED SINCE
004100*                   THIS PROGRAM TAKES NO DATE FIELDS FROM INPUT
004200*   04/18/01  RWK   TICKET 5120 - REJECTED DETAIL RECS NOW STILL
004300*                   WRITE A SUMMARY REC (TS-REJECT-FLAG=Y) SO
004400*                   THE RESIDENCY OFFICE CAN SEE WHO DROPPED OUT
004500*                   OF THE RUN INSTEAD OF JUST DISAPPEARING
004600*   02/11/03  MM    TICKET 5889 - DEPT SUBTOTAL FAIL-COUNT WAS
004700*                   COUNTING REJECTED RECS; EXCLUDED PER SPEC
004800*   09/05/06  AK    TICKET 6240 - WIDENED PAGE-SIZE CHECK FROM
004900*                   45 TO 50 LINES TO MATCH THE NEW LASER PRINTER
005000*                   FORM LENGTH IN THE PRINT ROOM
005100******************************************************************
005200
005300         INPUT FILE              -   TRAINEE DETAIL EXTRACT
005400
005500         OUTPUT FILE PRODUCED    -   TRAINEE SUMMARY FILE
005600
005700         REPORT PRODUCED         -   TRAINEE PERFORMANCE REPORT
005800
005900         DUMP FILE               -   SYSOUT
006000
006100******************************************************************
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER. IBM-390.
006500 OBJECT-COMPUTER. IBM-390.
006600 SPECIAL-NAMES.
006700     C01 IS NEXT-PAGE
006750     UPSI-1 ON STATUS IS DEBUG-TRACE-ON
006760            OFF STATUS IS DEBUG-TRACE-OFF.
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000     SELECT SYSOUT
007100     ASSIGN TO UT-S-SYSOUT
007200       ORGANIZATION IS SEQUENTIAL.
007300
007400     SELECT TRNDTL
007500     ASSIGN TO UT-S-TRNDTL
007600       ACCESS MODE IS SEQUENTIAL
007700       FILE STATUS IS OFCODE.
007800
007900     SELECT TRNSUM
008000     ASSIGN TO UT-S-TRNSUM
008100       ACCESS MODE IS SEQUENTIAL
008200       FILE STATUS IS OFCODE.
008300
008400     SELECT TRNRPT
008500     ASSIGN TO UT-S-TRNRPT
008600       ACCESS MODE IS SEQUENTIAL
008700       FILE STATUS IS OFCODE.
008800
008900 DATA DIVISION.
009000 FILE SECTION.
009100 FD  SYSOUT
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 130 CHARACTERS
009500     BLOCK CONTAINS 0 RECORDS
009600     DATA RECORD IS SYSOUT-REC.
009700 01  SYSOUT-REC  PIC X(130).
009800
009900****** TRAINEE DAILY PERFORMANCE EXTRACT - ONE RECORD PER
010000****** TRAINEE, PRE-SORTED BY DEPT-CODE WITHIN WHICH
010100****** TRAINEE-ID IS ASCENDING
010200 FD  TRNDTL
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD
010500     RECORD CONTAINS 130 CHARACTERS
010600     BLOCK CONTAINS 0 RECORDS
010700     DATA RECORD IS TRNDTL-REC.
010800 01  TRNDTL-REC  PIC X(130).
010900
011000****** ONE EVALUATION RECORD WRITTEN FOR EVERY INPUT RECORD,
011100****** VALID OR REJECTED
011200 FD  TRNSUM
011300     RECORDING MODE IS F
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 90 CHARACTERS
011600     BLOCK CONTAINS 0 RECORDS
011700     DATA RECORD IS TRNSUM-REC.
011800 01  TRNSUM-REC  PIC X(90).
011900
012000 FD  TRNRPT
012100     RECORDING MODE IS F
012200     LABEL RECORDS ARE STANDARD
012300     RECORD CONTAINS 132 CHARACTERS
012400     BLOCK CONTAINS 0 RECORDS
012500     DATA RECORD IS RPT-REC.
012600 01  RPT-REC  PIC X(132).
012700
012800** QSAM FILE
012900 WORKING-STORAGE SECTION.
013000
013100 01  FILE-STATUS-CODES.
013200     05  OFCODE                  PIC X(2).
013300         88 CODE-WRITE    VALUE SPACES.
013400
013500 COPY TRNDTL.
013600
013700 COPY TRNSUM.
013800
013900 77  ZERO-VAL                    PIC 9(1) VALUE 0.
014000 77  ONE-VAL                     PIC 9(1) VALUE 1.
014100
014200 01  WS-HDR-REC.
014300     05  FILLER                  PIC X(1) VALUE " ".
014400     05  HDR-DATE.
014500         10  HDR-YY              PIC 9(4).
014600         10  DASH-1              PIC X(1) VALUE "-".
014700         10  HDR-MM              PIC 9(2).
014800         10  DASH-2              PIC X(1) VALUE "-".
014900         10  HDR-DD              PIC 9(2).
015000     05  FILLER                  PIC X(16) VALUE SPACES.
015100     05  FILLER                  PIC X(44) VALUE
015200         "Trainee Performance Evaluation Report".
015300     05  FILLER         PIC X(26)
015400                   VALUE "Page Number:" JUSTIFIED RIGHT.
015500     05  PAGE-NBR-O             PIC ZZ9.
015600     05  FILLER                  PIC X(35) VALUE SPACES.
015700
015800 01  WS-COLM-HDR-REC.
015900     05  FILLER            PIC X(8)  VALUE "TRN-ID".
016000     05  FILLER            PIC X(22) VALUE "TRAINEE NAME".
016100     05  FILLER            PIC X(12) VALUE "DEPT".
016200     05  FILLER            PIC X(8)  VALUE "ATTND%".
016300     05  FILLER            PIC X(8)  VALUE "EXAM".
016400     05  FILLER            PIC X(8)  VALUE "COURSE%".
016500     05  FILLER            PIC X(8)  VALUE "PHASE%".
016600     05  FILLER            PIC X(8)  VALUE "OVRALL".
016700     05  FILLER            PIC X(14) VALUE "RATING".
016800     05  FILLER            PIC X(36) VALUE SPACES.
016900
017000 01  WS-DETAIL-RPT-REC.
017100     05  RPT-TRAINEE-ID-O        PIC 9(6).
017200     05  FILLER                  PIC X(2) VALUE SPACES.
017300     05  RPT-TRAINEE-NAME-O      PIC X(20).
017400     05  FILLER                  PIC X(2) VALUE SPACES.
017500     05  RPT-DEPT-CODE-O         PIC X(10).
017600     05  FILLER                  PIC X(2) VALUE SPACES.
017700     05  RPT-ATTND-RATE-O        PIC ZZ9.99.
017800     05  RPT-EXAM-AVG-O          PIC ZZ9.99.
017900     05  RPT-COURSE-PCT-O        PIC ZZ9.99.
018000     05  RPT-PHASE-PCT-O         PIC ZZ9.99.
018100     05  RPT-OVERALL-O           PIC ZZ9.99.
018200     05  FILLER                  PIC X(2) VALUE SPACES.
018300     05  RPT-RATING-O            PIC X(14).
018400     05  FILLER                  PIC X(12) VALUE SPACES.
018500
018600****** ALTERNATE VIEW - THE FIVE PRINTED RATE/SCORE FIGURES AS
018700****** ONE TABLE, NOT CURRENTLY WALKED BY ANY PARAGRAPH BUT KEPT
018800****** FOR THE NEXT PRINT-LAYOUT CHANGE (SEE TGD'S NOTE ON THE
018900****** ORIGINAL PATLIST COPY THIS REPORT WAS MODELLED FROM)
019000 01  WS-DETAIL-RPT-REC-RATE-VIEW REDEFINES WS-DETAIL-RPT-REC.
019100     05  FILLER                  PIC X(42).
019200     05  RPT-RATE-FIGURE         PIC ZZ9.99 OCCURS 5 TIMES.
019300     05  FILLER                  PIC X(28).
019400
019500 01  WS-DEPT-TOTAL-REC.
019600     05  FILLER                  PIC X(4) VALUE SPACES.
019700     05  FILLER                  PIC X(10) VALUE "DEPT TOTL:".
019800     05  DPT-DEPT-CODE-O         PIC X(10).
019900     05  FILLER                  PIC X(2) VALUE SPACES.
020000     05  FILLER                  PIC X(8) VALUE "TRNEES:".
020100     05  DPT-COUNT-O             PIC ZZZZ9.
020200     05  FILLER                  PIC X(2) VALUE SPACES.
020300     05  FILLER                  PIC X(11) VALUE "AVG ATTND:".
020400     05  DPT-AVG-ATTND-O         PIC ZZ9.99.
020500     05  FILLER                  PIC X(2) VALUE SPACES.
020600     05  FILLER                  PIC X(12) VALUE "AVG OVRALL:".
020700     05  DPT-AVG-OVERALL-O       PIC ZZ9.99.
020800     05  FILLER                  PIC X(2) VALUE SPACES.
020900     05  FILLER                  PIC X(10) VALUE "FAILING:".
021000     05  DPT-FAIL-COUNT-O        PIC ZZZZ9.
021100     05  FILLER                  PIC X(18) VALUE SPACES.
021200
021300 01  WS-GRAND-TOTAL-REC.
021400     05  FILLER                  PIC X(4) VALUE SPACES.
021500     05  FILLER                  PIC X(14) VALUE "HOSPITAL TOTL:".
021600     05  FILLER                  PIC X(8) VALUE "TRNEES:".
021700     05  GRD-COUNT-O             PIC ZZZZZZ9.
021800     05  FILLER                  PIC X(2) VALUE SPACES.
021900     05  FILLER                  PIC X(11) VALUE "AVG ATTND:".
022000     05  GRD-AVG-ATTND-O         PIC ZZ9.99.
022100     05  FILLER                  PIC X(2) VALUE SPACES.
022200     05  FILLER                  PIC X(12) VALUE "AVG OVRALL:".
022300     05  GRD-AVG-OVERALL-O       PIC ZZ9.99.
022400     05  FILLER                  PIC X(2) VALUE SPACES.
022500     05  FILLER                  PIC X(10) VALUE "FAILING:".
022600     05  GRD-FAIL-COUNT-O        PIC ZZZZZZ9.
022700     05  FILLER                  PIC X(19) VALUE SPACES.
022800
022900 01  WS-BLANK-LINE.
023000     05  FILLER     PIC X(132) VALUE SPACES.
023100
023200 01  HOLD-DEPT-CODE               PIC X(10).
023300
023400 01  COUNTERS-IDXS-AND-ACCUMULATORS.
023500     05 RECORDS-READ             PIC 9(7) COMP.
023600     05 RECORDS-WRITTEN          PIC 9(7) COMP.
023700     05 RECORDS-REJECTED         PIC 9(7) COMP.
023800     05 WS-LINES                 PIC 9(3) COMP.
023900     05 WS-PAGES                 PIC 9(3) COMP.
024000
024100 01  DEPT-TOTALS.
024200     05 DT-TRAINEE-COUNT         PIC 9(5) COMP.
024300     05 DT-ATTND-RATE-SUM        PIC 9(7)V9(2) COMP.
024400     05 DT-OVERALL-SCORE-SUM     PIC 9(7)V9(2) COMP.
024500     05 DT-FAIL-COUNT            PIC 9(5) COMP.
024600     05 DT-AVG-ATTND-RATE        PIC 9(3)V9(2).
024700     05 DT-AVG-OVERALL-SCORE     PIC 9(3)V9(2).
024800
024900 01  GRAND-TOTALS.
025000     05 GT-TRAINEE-COUNT         PIC 9(7) COMP.
025100     05 GT-ATTND-RATE-SUM        PIC 9(9)V9(2) COMP.
025200     05 GT-OVERALL-SCORE-SUM     PIC 9(9)V9(2) COMP.
025300     05 GT-FAIL-COUNT            PIC 9(7) COMP.
025400     05 GT-AVG-ATTND-RATE        PIC 9(3)V9(2).
025500     05 GT-AVG-OVERALL-SCORE     PIC 9(3)V9(2).
025600
025700 01  FLAGS-AND-SWITCHES.
025800     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
025900         88 NO-MORE-DATA VALUE "N".
026000     05 VALID-RECORD-SW          PIC X(01).
026100         88 DETAIL-REC-VALID     VALUE "Y".
026200         88 DETAIL-REC-INVALID   VALUE "N".
026300
026400****** LINKAGE WORK AREAS PASSED TO THE CALLED CALC SUBPROGRAMS.
026500****** LAYOUTS MUST MATCH THE LINKAGE SECTION OF EACH CALLED
026600****** PROGRAM EXACTLY - SEE ATTNDRTE, EXAMCALC, CRSEPHSE,
026700****** GRADEBND COPIES IN THE PROGRAM LIBRARY
026800 01  ATTND-CALC-REC.
026900     05  ATTND-VALID-SW              PIC X(1).
027000         88 ATTND-REC-VALID          VALUE "Y".
027100         88 ATTND-REC-INVALID        VALUE "N".
027200     05  ATTND-DAY-COUNTS.
027300         10  ATTND-TOTAL-DAYS        PIC 9(4).
027400         10  ATTND-ATTENDED-DAYS     PIC 9(4).
027500         10  ATTND-ABSENT-DAYS       PIC 9(4).
027600         10  ATTND-LEAVE-DAYS        PIC 9(4).
027700     05  ATTND-RESULTS.
027800         10  ATTND-RATE              PIC 9(3)V9(2).
027900         10  ATTND-QUALIFIED-SW      PIC X(1).
028000             88 ATTND-IS-QUALIFIED   VALUE "Y".
028100             88 ATTND-NOT-QUALIFIED  VALUE "N".
028200
028300 01  EXAM-CALC-REC.
028400     05  EXAM-COUNT                  PIC 9(3).
028500     05  EXAM-SCORE-SUM              PIC 9(6)V9(2).
028600     05  EXAM-PASS-COUNT             PIC 9(3).
028700     05  EXAM-AVG-SCORE              PIC 9(3)V9(2).
028800     05  EXAM-PASS-RATE              PIC 9(3)V9(2).
028900
029000 01  CRSE-PHASE-CALC-REC.
029100     05  CRSE-CALC-TYPE-SW           PIC X(1).
029200         88 CRSE-CALC-COURSE         VALUE "C".
029300         88 CRSE-CALC-PHASE          VALUE "P".
029400     05  CRSE-COMPLETED-COURSES      PIC 9(3).
029500     05  CRSE-TOTAL-COURSES          PIC 9(3).
029600     05  CRSE-REQUIRED-CASES         PIC 9(4).
029700     05  CRSE-COMPLETED-CASES        PIC 9(4).
029800     05  CRSE-REQUIRED-SKILLS        PIC 9(4).
029900     05  CRSE-COMPLETED-SKILLS       PIC 9(4).
030000     05  CRSE-RESULT-PCT             PIC 9(3)V9(2).
030100
030200 01  GRADE-BAND-REC.
030300     05  GRADE-INPUT-SCORE           PIC 9(3)V9(2).
030400     05  GRADE-BAND-CODE             PIC X(1).
030500     05  GRADE-BAND-TEXT             PIC X(6).
030600
030700 COPY ABNDWRK.
030800** QSAM FILE
030900
031000 PROCEDURE DIVISION.
031100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
031200     PERFORM 100-MAINLINE THRU 100-EXIT
031300             UNTIL NO-MORE-DATA.
031400     PERFORM 999-CLEANUP THRU 999-EXIT.
031500     MOVE +0 TO RETURN-CODE.
031600     GOBACK.
031700
031800 000-HOUSEKEEPING.
031900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
032000     DISPLAY "******** BEGIN JOB TRNEVAL ********".
032100     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS,
032200                DEPT-TOTALS, GRAND-TOTALS.
032300     MOVE +1  TO WS-PAGES.
032400     MOVE +99 TO WS-LINES.
032500     PERFORM 800-OPEN-FILES THRU 800-EXIT.
032600     PERFORM 900-READ-TRNDTL THRU 900-EXIT.
032700     IF NO-MORE-DATA
032800         MOVE "EMPTY TRAINEE DETAIL FILE" TO ABEND-REASON
032900         GO TO 1000-ABEND-RTN.
033000     MOVE TD-DEPT-CODE TO HOLD-DEPT-CODE.
033100 000-EXIT.
033200     EXIT.
033300
033400 100-MAINLINE.
033500     MOVE "100-MAINLINE" TO PARA-NAME.
033600     IF TD-DEPT-CODE NOT = HOLD-DEPT-CODE
033700         PERFORM 500-DEPT-BREAK THRU 500-EXIT
033800         MOVE TD-DEPT-CODE TO HOLD-DEPT-CODE.
033900
034000     PERFORM 305-MOVE-KEY-FIELDS THRU 305-EXIT.
034100     PERFORM 300-EDIT-DETAIL-REC THRU 300-EXIT.
034200
034300     IF DETAIL-REC-VALID
034400         MOVE "N" TO TS-REJECT-FLAG
034500         PERFORM 310-CALC-ATTENDANCE THRU 310-EXIT
034600         PERFORM 320-CALC-EXAM THRU 320-EXIT
034700         PERFORM 330-CALC-COURSE THRU 330-EXIT
034800         PERFORM 340-CALC-PHASE THRU 340-EXIT
034900         PERFORM 350-CALC-OVERALL THRU 350-EXIT
035000         PERFORM 360-CALC-RATING THRU 360-EXIT
035100         PERFORM 510-ACCUM-DEPT-TOTALS THRU 510-EXIT
035200     ELSE
035300         MOVE "Y" TO TS-REJECT-FLAG
035400         PERFORM 380-BUILD-REJECT-SUMMARY THRU 380-EXIT.
035500
035600     PERFORM 700-WRITE-SUMMARY THRU 700-EXIT.
035700     PERFORM 740-WRITE-DETAIL-LINE THRU 740-EXIT.
035800     ADD +1 TO RECORDS-WRITTEN.
035900     PERFORM 900-READ-TRNDTL THRU 900-EXIT.
036000 100-EXIT.
036100     EXIT.
036200
036300 305-MOVE-KEY-FIELDS.
036400     MOVE "305-MOVE-KEY-FIELDS" TO PARA-NAME.
036500     MOVE TD-TRAINEE-ID   TO TS-TRAINEE-ID.
036600     MOVE TD-TRAINEE-NAME TO TS-TRAINEE-NAME.
036700     MOVE TD-DEPT-CODE    TO TS-DEPT-CODE.
036800 305-EXIT.
036900     EXIT.
037000
037100 300-EDIT-DETAIL-REC.
037200     MOVE "300-EDIT-DETAIL-REC" TO PARA-NAME.
037300******** ATTNDRTE CHECKS ATTENDED+ABSENT+LEAVE=TOTAL AND ALSO
037400******** RETURNS THE ATTENDANCE RATE/QUALIFIED FLAG IN ONE CALL
037500     MOVE TD-TOTAL-DAYS      TO ATTND-TOTAL-DAYS.
037600     MOVE TD-ATTENDED-DAYS   TO ATTND-ATTENDED-DAYS.
037700     MOVE TD-ABSENT-DAYS     TO ATTND-ABSENT-DAYS.
037800     MOVE TD-LEAVE-DAYS      TO ATTND-LEAVE-DAYS.
037900     CALL "ATTNDRTE" USING ATTND-CALC-REC.
038000     IF ATTND-REC-VALID
038100         MOVE "Y" TO VALID-RECORD-SW
038200     ELSE
038300         MOVE "N" TO VALID-RECORD-SW.
038400 300-EXIT.
038500     EXIT.
038600
038700 310-CALC-ATTENDANCE.
038800     MOVE "310-CALC-ATTENDANCE" TO PARA-NAME.
038900     MOVE ATTND-RATE         TO TS-ATTENDANCE-RATE.
039000     MOVE ATTND-QUALIFIED-SW TO TS-ATTENDANCE-QUALIFIED.
039100 310-EXIT.
039200     EXIT.
039300
039400 320-CALC-EXAM.
039500     MOVE "320-CALC-EXAM" TO PARA-NAME.
039600     MOVE TD-EXAM-COUNT      TO EXAM-COUNT.
039700     MOVE TD-EXAM-SCORE-SUM  TO EXAM-SCORE-SUM.
039800     MOVE TD-EXAM-PASS-COUNT TO EXAM-PASS-COUNT.
039900     CALL "EXAMCALC" USING EXAM-CALC-REC.
039950     IF DEBUG-TRACE-ON
039960         DISPLAY "EXAM-CALC-REC " EXAM-CALC-REC
039970     END-IF.
040000     MOVE EXAM-AVG-SCORE  TO TS-EXAM-AVG-SCORE.
040100     MOVE EXAM-PASS-RATE  TO TS-EXAM-PASS-RATE.
040200 320-EXIT.
040300     EXIT.
040400
040500 330-CALC-COURSE.
040600     MOVE "330-CALC-COURSE" TO PARA-NAME.
040700     MOVE "C" TO CRSE-CALC-TYPE-SW.
040800     MOVE TD-COMPLETED-COURSES TO CRSE-COMPLETED-COURSES.
040900     MOVE TD-TOTAL-COURSES     TO CRSE-TOTAL-COURSES.
041000     CALL "CRSEPHSE" USING CRSE-PHASE-CALC-REC.
041100     MOVE CRSE-RESULT-PCT TO TS-COURSE-COMPLETION-RATE.
041200 330-EXIT.
041300     EXIT.
041400
041500 340-CALC-PHASE.
041600     MOVE "340-CALC-PHASE" TO PARA-NAME.
041700     MOVE "P" TO CRSE-CALC-TYPE-SW.
041800     MOVE TD-REQUIRED-CASE-COUNT    TO CRSE-REQUIRED-CASES.
041900     MOVE TD-COMPLETED-CASE-COUNT   TO CRSE-COMPLETED-CASES.
042000     MOVE TD-REQUIRED-SKILL-COUNT   TO CRSE-REQUIRED-SKILLS.
042100     MOVE TD-COMPLETED-SKILL-COUNT  TO CRSE-COMPLETED-SKILLS.
042200     CALL "CRSEPHSE" USING CRSE-PHASE-CALC-REC.
042300     MOVE CRSE-RESULT-PCT TO TS-PHASE-COMPLETION-PCT.
042400 340-EXIT.
042500     EXIT.
042600
042700 350-CALC-OVERALL.
042800     MOVE "350-CALC-OVERALL" TO PARA-NAME.
042900******** EQUAL-WEIGHTED AVERAGE OF THE FOUR INDICATOR RATES     011899JS
043000     COMPUTE TS-OVERALL-SCORE ROUNDED =
043100         (TS-ATTENDANCE-RATE + TS-EXAM-AVG-SCORE +
043200          TS-COURSE-COMPLETION-RATE + TS-PHASE-COMPLETION-PCT)
043300             / 4.
043400 350-EXIT.
043500     EXIT.
043600
043700 360-CALC-RATING.
043800     MOVE "360-CALC-RATING" TO PARA-NAME.
043900     MOVE TS-OVERALL-SCORE TO GRADE-INPUT-SCORE.
044000     CALL "GRADEBND" USING GRADE-BAND-REC.
044100     MOVE GRADE-BAND-TEXT TO TS-RATING.
044200 360-EXIT.
044300     EXIT.
044400
044500 380-BUILD-REJECT-SUMMARY.
044600     MOVE "380-BUILD-REJECT-SUMMARY" TO PARA-NAME.
044700     MOVE ZERO TO TS-ATTENDANCE-RATE, TS-EXAM-AVG-SCORE,
044800                  TS-EXAM-PASS-RATE, TS-COURSE-COMPLETION-RATE,
044900                  TS-PHASE-COMPLETION-PCT, TS-OVERALL-SCORE.
045000     MOVE "N" TO TS-ATTENDANCE-QUALIFIED.
045100     MOVE SPACES TO TS-RATING.
045200     ADD +1 TO RECORDS-REJECTED.
045300 380-EXIT.
045400     EXIT.
045500
045600 500-DEPT-BREAK.
045700     MOVE "500-DEPT-BREAK" TO PARA-NAME.
045800     IF DT-TRAINEE-COUNT = ZERO
045900         GO TO 500-EXIT.
046000     COMPUTE DT-AVG-ATTND-RATE ROUNDED =
046100         DT-ATTND-RATE-SUM / DT-TRAINEE-COUNT.
046200     COMPUTE DT-AVG-OVERALL-SCORE ROUNDED =
046300         DT-OVERALL-SCORE-SUM / DT-TRAINEE-COUNT.
046400     PERFORM 750-WRITE-DEPT-TOTAL THRU 750-EXIT.
046500     ADD DT-TRAINEE-COUNT     TO GT-TRAINEE-COUNT.
046600     ADD DT-ATTND-RATE-SUM    TO GT-ATTND-RATE-SUM.
046700     ADD DT-OVERALL-SCORE-SUM TO GT-OVERALL-SCORE-SUM.
046800     ADD DT-FAIL-COUNT        TO GT-FAIL-COUNT.
046900     INITIALIZE DEPT-TOTALS.
047000 500-EXIT.
047100     EXIT.
047200
047300****** TICKET 5889 - FAIL-COUNT MUST EXCLUDE REJECTED RECS -     021103MM
047400****** THIS PARAGRAPH IS ONLY PERFORMED FOR VALID DETAIL RECS
047500 510-ACCUM-DEPT-TOTALS.
047600     MOVE "510-ACCUM-DEPT-TOTALS" TO PARA-NAME.
047700     ADD +1 TO DT-TRAINEE-COUNT.
047800     ADD TS-ATTENDANCE-RATE TO DT-ATTND-RATE-SUM.
047900     ADD TS-OVERALL-SCORE   TO DT-OVERALL-SCORE-SUM.
048000     IF TS-RATED-FAIL
048100         ADD +1 TO DT-FAIL-COUNT.
048200 510-EXIT.
048300     EXIT.
048400
048500 600-GRAND-TOTALS.
048600     MOVE "600-GRAND-TOTALS" TO PARA-NAME.
048700     IF GT-TRAINEE-COUNT = ZERO
048800         GO TO 600-EXIT.
048900     COMPUTE GT-AVG-ATTND-RATE ROUNDED =
049000         GT-ATTND-RATE-SUM / GT-TRAINEE-COUNT.
049100     COMPUTE GT-AVG-OVERALL-SCORE ROUNDED =
049200         GT-OVERALL-SCORE-SUM / GT-TRAINEE-COUNT.
049300     PERFORM 760-WRITE-GRAND-TOTAL THRU 760-EXIT.
049400 600-EXIT.
049500     EXIT.
049600
049700 700-WRITE-SUMMARY.
049800     MOVE "700-WRITE-SUMMARY" TO PARA-NAME.
049900     WRITE TRNSUM-REC FROM TS-SUMMARY-REC.
050000 700-EXIT.
050100     EXIT.
050200
050300 720-WRITE-PAGE-HDR.
050400     MOVE "720-WRITE-PAGE-HDR" TO PARA-NAME.
050500     WRITE RPT-REC FROM WS-BLANK-LINE
050600         AFTER ADVANCING 1.
050700     MOVE WS-PAGES TO PAGE-NBR-O.
050800     WRITE RPT-REC FROM WS-HDR-REC
050900         AFTER ADVANCING NEXT-PAGE.
051000     MOVE ZERO TO WS-LINES.
051100     ADD +1 TO WS-PAGES.
051200     WRITE RPT-REC FROM WS-BLANK-LINE
051300         AFTER ADVANCING 1.
051400 720-EXIT.
051500     EXIT.
051600
051700 725-WRITE-COLM-HDR.
051800     MOVE "725-WRITE-COLM-HDR" TO PARA-NAME.
051900     WRITE RPT-REC FROM WS-COLM-HDR-REC
052000         AFTER ADVANCING 2.
052100     ADD +2 TO WS-LINES.
052200 725-EXIT.
052300     EXIT.
052400
052500****** PAGE-SIZE RAISED FROM 45 TO 50 FOR THE NEW LASER FORM     090506AK
052600 740-WRITE-DETAIL-LINE.
052700     MOVE "740-WRITE-DETAIL-LINE" TO PARA-NAME.
052800     IF WS-LINES > 50
052900         PERFORM 720-WRITE-PAGE-HDR THRU 720-EXIT
053000         PERFORM 725-WRITE-COLM-HDR THRU 725-EXIT.
053100
053200     MOVE TS-TRAINEE-ID             TO RPT-TRAINEE-ID-O.
053300     MOVE TS-TRAINEE-NAME           TO RPT-TRAINEE-NAME-O.
053400     MOVE TS-DEPT-CODE              TO RPT-DEPT-CODE-O.
053500     MOVE TS-ATTENDANCE-RATE        TO RPT-ATTND-RATE-O.
053600     MOVE TS-EXAM-AVG-SCORE         TO RPT-EXAM-AVG-O.
053700     MOVE TS-COURSE-COMPLETION-RATE TO RPT-COURSE-PCT-O.
053800     MOVE TS-PHASE-COMPLETION-PCT   TO RPT-PHASE-PCT-O.
053900     MOVE TS-OVERALL-SCORE          TO RPT-OVERALL-O.
054000     IF TS-REC-REJECTED
054100         MOVE "** REJECTED **" TO RPT-RATING-O
054200     ELSE
054300         MOVE TS-RATING TO RPT-RATING-O.
054400
054500     WRITE RPT-REC FROM WS-DETAIL-RPT-REC
054600         AFTER ADVANCING 1.
054700     ADD +1 TO WS-LINES.
054800 740-EXIT.
054900     EXIT.
055000
055100 750-WRITE-DEPT-TOTAL.
055200     MOVE "750-WRITE-DEPT-TOTAL" TO PARA-NAME.
055300     MOVE HOLD-DEPT-CODE       TO DPT-DEPT-CODE-O.
055400     MOVE DT-TRAINEE-COUNT     TO DPT-COUNT-O.
055500     MOVE DT-AVG-ATTND-RATE    TO DPT-AVG-ATTND-O.
055600     MOVE DT-AVG-OVERALL-SCORE TO DPT-AVG-OVERALL-O.
055700     MOVE DT-FAIL-COUNT        TO DPT-FAIL-COUNT-O.
055800     WRITE RPT-REC FROM WS-DEPT-TOTAL-REC
055900         AFTER ADVANCING 2.
056000     ADD +2 TO WS-LINES.
056100 750-EXIT.
056200     EXIT.
056300
056400 760-WRITE-GRAND-TOTAL.
056500     MOVE "760-WRITE-GRAND-TOTAL" TO PARA-NAME.
056600     MOVE GT-TRAINEE-COUNT     TO GRD-COUNT-O.
056700     MOVE GT-AVG-ATTND-RATE    TO GRD-AVG-ATTND-O.
056800     MOVE GT-AVG-OVERALL-SCORE TO GRD-AVG-OVERALL-O.
056900     MOVE GT-FAIL-COUNT        TO GRD-FAIL-COUNT-O.
057000     WRITE RPT-REC FROM WS-GRAND-TOTAL-REC
057100         AFTER ADVANCING 2.
057200     ADD +2 TO WS-LINES.
057300 760-EXIT.
057400     EXIT.
057500
057600 800-OPEN-FILES.
057700     MOVE "800-OPEN-FILES" TO PARA-NAME.
057800     OPEN INPUT  TRNDTL.
057900     OPEN OUTPUT TRNSUM, TRNRPT, SYSOUT.
058000 800-EXIT.
058100     EXIT.
058200
058300 850-CLOSE-FILES.
058400     MOVE "850-CLOSE-FILES" TO PARA-NAME.
058500     CLOSE TRNDTL, TRNSUM, TRNRPT, SYSOUT.
058600 850-EXIT.
058700     EXIT.
058800
058900 900-READ-TRNDTL.
059000     MOVE "900-READ-TRNDTL" TO PARA-NAME.
059100     READ TRNDTL INTO TD-DETAIL-REC
059200         AT END MOVE "N" TO MORE-DATA-SW
059300         GO TO 900-EXIT
059400     END-READ.
059500     ADD +1 TO RECORDS-READ.
059600 900-EXIT.
059700     EXIT.
059800
059900 999-CLEANUP.
060000     MOVE "999-CLEANUP" TO PARA-NAME.
060100     PERFORM 500-DEPT-BREAK  THRU 500-EXIT.
060200     PERFORM 600-GRAND-TOTALS THRU 600-EXIT.
060300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
060400
060500     DISPLAY "** RECORDS READ **".
060600     DISPLAY RECORDS-READ.
060700     DISPLAY "** RECORDS WRITTEN **".
060800     DISPLAY RECORDS-WRITTEN.
060900     DISPLAY "** RECORDS REJECTED **".
061000     DISPLAY RECORDS-REJECTED.
061100
061200     DISPLAY "******** NORMAL END OF JOB TRNEVAL ********".
061300 999-EXIT.
061400     EXIT.
061500
061600 1000-ABEND-RTN.
061700     WRITE SYSOUT-REC FROM ABEND-REC.
061800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
061900     DISPLAY "*** ABNORMAL END OF JOB-TRNEVAL ***" UPON CONSOLE.
062000     DIVIDE ZERO-VAL INTO ONE-VAL.
