000100
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.  ATTNDRTE.
000400 AUTHOR. R. W. KOSTOV.
000500 INSTALLATION. COBOL DEV Center.
000600 DATE-WRITTEN. 09/10/98.
000700 DATE-COMPILED. 09/10/98.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*          CALLED BY TRNEVAL.  VALIDATES THE FOUR DAY-COUNTS ON
001300*          A TRAINEE'S DETAIL RECORD CROSS-FOOT TO THE TOTAL, AND
001400*          IF THEY DO, COMPUTES THE ATTENDANCE RATE AND THE
001500*          80-PERCENT QUALIFIED FLAG.
001600*
001700*   CHANGE LOG
001800*   09/10/98  JS    ORIGINAL PROGRAM
001900*   10/02/98  JS    ADDED NEGATIVE DAY-COUNT CHECK - A BAD
002000*                   EXTRACT RECORD HAD ABSENT-DAYS OF 9999
002100*                   (UNSIGNED OVERFLOW) THAT SLIPPED PAST THE
002200*                   ORIGINAL CROSS-FOOT TEST
002300*   08/02/99  JS    Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,
002400*                   NO CHANGE REQUIRED, NOTED FOR THE AUDIT FILE
002500*   04/18/01  RWK   TICKET 5120 - QUALIFIED FLAG NOW FORCED TO
002600*                   "N" WHENEVER THE RECORD IS INVALID, RATHER
002700*                   THAN BEING LEFT WITH WHATEVER GARBAGE WAS IN
002800*                   THE CALLER'S WORK AREA FROM THE PRIOR RECORD
002850*   07/15/02  MM    TICKET 6204 - 200-CALC-RATE WAS MOVING THE
002860*                   4-DECIMAL WORK FIGURE INTO THE 2-DECIMAL
002870*                   RESULT FIELD, WHICH TRUNCATES RATHER THAN
002880*                   ROUNDS; CHANGED TO A SECOND COMPUTE ROUNDED
002900******************************************************************
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER. IBM-390.
003300 OBJECT-COMPUTER. IBM-390.
003400
003500 DATA DIVISION.
003600 WORKING-STORAGE SECTION.
003700 01  WS-WORK-AREAS.
003800     05  WS-SUM-DAYS             PIC 9(5) COMP.
003900     05  WS-RATE-RAW             PIC 9(3)V9(4).
004000
004100****** ALTERNATE VIEW OF THE WORK AREA USED ONLY TO CLEAR BOTH
004200****** FIELDS IN ONE MOVE AT 000-HOUSEKEEPING TIME
004300 01  WS-WORK-AREAS-CLR-VIEW REDEFINES WS-WORK-AREAS.
004400     05  FILLER                  PIC X(6).
004500
004600 LINKAGE SECTION.
004700 01  ATTND-CALC-REC.
004800     05  ATTND-VALID-SW              PIC X(1).
004900         88 ATTND-REC-VALID          VALUE "Y".
005000         88 ATTND-REC-INVALID        VALUE "N".
005100     05  ATTND-DAY-COUNTS.
005200         10  ATTND-TOTAL-DAYS        PIC 9(4).
005300         10  ATTND-ATTENDED-DAYS     PIC 9(4).
005400         10  ATTND-ABSENT-DAYS       PIC 9(4).
005500         10  ATTND-LEAVE-DAYS        PIC 9(4).
005600     05  ATTND-RESULTS.
005700         10  ATTND-RATE              PIC 9(3)V9(2).
005800         10  ATTND-QUALIFIED-SW      PIC X(1).
005900             88 ATTND-IS-QUALIFIED   VALUE "Y".
006000             88 ATTND-NOT-QUALIFIED  VALUE "N".
006100
006200****** ALTERNATE VIEW - ALL FOUR DAY COUNTS AS ONE TABLE, USED
006300****** BY A ONE-OFF AUDIT EXTRACT THAT DUMPS THEM TO SYSOUT
006400 01  ATTND-CALC-REC-DAYS-VIEW REDEFINES ATTND-CALC-REC.
006500     05  FILLER                      PIC X(1).
006600     05  ATTND-DAY-FIGURE            PIC 9(4) OCCURS 4 TIMES.
006700     05  FILLER                      PIC X(6).
006800
006900****** ALTERNATE VIEW - THE THREE SECTIONS OF THE RECORD AS
007000****** RAW BYTE STRINGS, FOR A BLOCK MOVE WHEN THIS WORK AREA
007100****** IS PASSED THROUGH TO THE NIGHTLY AUDIT TRAIL WRITER
007200 01  ATTND-CALC-REC-SPLIT-VIEW REDEFINES ATTND-CALC-REC.
007300     05  ATTND-SW-BYTE               PIC X(1).
007400     05  ATTND-COUNTS-AREA           PIC X(16).
007500     05  ATTND-RESULTS-AREA          PIC X(6).
007600
007700 PROCEDURE DIVISION USING ATTND-CALC-REC.
007800 000-HOUSEKEEPING.
007900     MOVE ZERO TO WS-SUM-DAYS, WS-RATE-RAW.
008000     MOVE ZERO TO ATTND-RATE.
008100     MOVE "N" TO ATTND-QUALIFIED-SW.
008200     PERFORM 100-VALIDATE-DAYS THRU 100-EXIT.
008300     IF ATTND-REC-VALID
008400         PERFORM 200-CALC-RATE THRU 200-EXIT.
008500     GOBACK.
008600
008700****** REJECT WHEN THE CROSS-FOOT FAILS OR ANY DAY COUNT IS       100298JS
008800****** NEGATIVE (PIC 9 FIELDS CANNOT GO NEGATIVE, BUT A SIGNED
008900****** WORK FIELD FEEDING THIS ONE FROM THE EXTRACT JOB COULD)
009000 100-VALIDATE-DAYS.
009100     IF ATTND-TOTAL-DAYS    < ZERO OR
009200        ATTND-ATTENDED-DAYS < ZERO OR
009300        ATTND-ABSENT-DAYS   < ZERO OR
009400        ATTND-LEAVE-DAYS    < ZERO
009500         MOVE "N" TO ATTND-VALID-SW
009600         GO TO 100-EXIT.
009700
009800     ADD ATTND-ATTENDED-DAYS, ATTND-ABSENT-DAYS, ATTND-LEAVE-DAYS
009900         GIVING WS-SUM-DAYS.
010000
010100     IF WS-SUM-DAYS NOT = ATTND-TOTAL-DAYS
010200         MOVE "N" TO ATTND-VALID-SW
010300     ELSE
010400         MOVE "Y" TO ATTND-VALID-SW.
010500 100-EXIT.
010600     EXIT.
010700
010800****** 4-DECIMAL INTERMEDIATE PRECISION, HALF_UP TO 2 DECIMALS    091098JS
010900 200-CALC-RATE.
011000     IF ATTND-TOTAL-DAYS = ZERO
011100         MOVE ZERO TO ATTND-RATE
011200         GO TO 200-EXIT.
011300
011400     COMPUTE WS-RATE-RAW ROUNDED =
011500         ATTND-ATTENDED-DAYS / ATTND-TOTAL-DAYS * 100.
011520****** SECOND-STAGE ROUNDING - A PLAIN MOVE OF THE 4-DECIMAL WORK  071522MM
011540****** FIELD INTO THE 2-DECIMAL RESULT FIELD TRUNCATES INSTEAD OF
011560****** ROUNDING HALF_UP - TICKET 6204, AN AUDITOR RE-KEYED A RATE
011580****** BY HAND AND GOT A DIFFERENT ANSWER THAN THE PRINTED REPORT
011600     COMPUTE ATTND-RATE ROUNDED = WS-RATE-RAW.
011700
011800     IF ATTND-RATE NOT < 80.00
011900         MOVE "Y" TO ATTND-QUALIFIED-SW
012000     ELSE
012100         MOVE "N" TO ATTND-QUALIFIED-SW.
012200 200-EXIT.
012300     EXIT.
