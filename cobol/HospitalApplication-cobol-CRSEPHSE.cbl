000100
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.  CRSEPHSE.
000400 AUTHOR. R. W. KOSTOV.
000500 INSTALLATION. COBOL DEV Center.
000600 DATE-WRITTEN. 11/20/98.
000700 DATE-COMPILED. 11/20/98.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*          CALLED BY TRNEVAL - TICKET 4471.  ONE SUBPROGRAM DOES
001300*          BOTH OF THE RESIDENCY OFFICE'S "PERCENT-COMPLETE"
001400*          CALCULATIONS, SELECTED BY CRSE-CALC-TYPE-SW:
001500*             "C" - COURSE COMPLETION RATE (COMPLETED/TOTAL)
001600*             "P" - PHASE COMPLETION PCT (AVG OF CASE% + SKILL%)
001700*          MODELLED ON CLCLBCST'S TYPE-SWITCH DISPATCH.
001800*
001900*   CHANGE LOG
002000*   11/20/98  RWK   ORIGINAL PROGRAM, COURSE-COMPLETION ONLY
002100*   01/05/99  RWK   ADDED PHASE-COMPLETION CALC AND THE TYPE
002200*                   SWITCH SO ONE SUBPROGRAM COULD SERVE BOTH
002300*                   CALLS FROM TRNEVAL
002400*   03/30/99  JS    Y2K REVIEW - NO DATE FIELDS, NO CHANGE
002500*                   REQUIRED
002600*   11/02/00  RWK   TICKET 4890 - ZERO-REQUIRED-COUNT SPECIAL
002700*                   CASE FOR PHASE-COMPLETION ADDED PER THE
002800*                   RESIDENCY OFFICE (A TRAINEE WITH NO CASE OR
002900*                   SKILL REQUIREMENT AT ALL IS TREATED AS FULLY
003000*                   COMPLETE, NOT ZERO)
003050*   07/15/02  MM    TICKET 6204 - BOTH PARAGRAPHS WERE MOVING THE
003060*                   4-DECIMAL WORK FIGURE INTO THE 2-DECIMAL
003070*                   RESULT FIELD, WHICH TRUNCATES RATHER THAN
003080*                   ROUNDS; CHANGED TO A SECOND COMPUTE ROUNDED
003100******************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-390.
003500 OBJECT-COMPUTER. IBM-390.
003600
003700 DATA DIVISION.
003800 WORKING-STORAGE SECTION.
003900 01  WS-WORK-AREAS.
004000     05  WS-CASE-PCT             PIC 9(3)V9(4).
004100     05  WS-SKILL-PCT            PIC 9(3)V9(4).
004200     05  WS-PHASE-RAW            PIC 9(3)V9(4).
004300     05  WS-COURSE-RAW           PIC 9(3)V9(4).
004400
004500 LINKAGE SECTION.
004600 01  CRSE-PHASE-CALC-REC.
004700     05  CRSE-CALC-TYPE-SW           PIC X(1).
004800         88 CRSE-CALC-COURSE         VALUE "C".
004900         88 CRSE-CALC-PHASE          VALUE "P".
005000     05  CRSE-COMPLETED-COURSES      PIC 9(3).
005100     05  CRSE-TOTAL-COURSES          PIC 9(3).
005200     05  CRSE-REQUIRED-CASES         PIC 9(4).
005300     05  CRSE-COMPLETED-CASES        PIC 9(4).
005400     05  CRSE-REQUIRED-SKILLS        PIC 9(4).
005500     05  CRSE-COMPLETED-SKILLS       PIC 9(4).
005600     05  CRSE-RESULT-PCT             PIC 9(3)V9(2).
005700
005800****** ALTERNATE VIEW - THE FOUR COUNT FIELDS AS ONE TABLE, SO
005900****** 100/200 CAN CLEAR THEM TOGETHER WHEN THE TYPE SWITCH IS
006000****** SET TO AN UNRECOGNIZED VALUE
006100 01  CRSE-PHASE-CALC-REC-CNT-VIEW REDEFINES CRSE-PHASE-CALC-REC.
006200     05  FILLER                      PIC X(7).
006300     05  CRSE-PHASE-FIGURE           PIC 9(4) OCCURS 4 TIMES.
006400     05  FILLER                      PIC X(5).
006500
006600****** ALTERNATE VIEW - JUST THE TYPE SWITCH BYTE VS EVERYTHING
006700****** ELSE, FOR THE DISPATCH TRACE DISPLAY UNDER UPSI-1
006800 01  CRSE-PHASE-CALC-REC-SW-VIEW REDEFINES CRSE-PHASE-CALC-REC.
006900     05  CRSE-SW-BYTE                PIC X(1).
007000     05  CRSE-REST-BYTES             PIC X(27).
007100
007200****** ALTERNATE VIEW - HEADER/COUNTS/RESULT AS THREE RAW BYTE
007300****** AREAS, FOR THE NIGHTLY AUDIT TRAIL WRITER
007400 01  CRSE-PHASE-CALC-REC-GRP-VIEW REDEFINES CRSE-PHASE-CALC-REC.
007500     05  CRSE-HEADER-AREA            PIC X(7).
007600     05  CRSE-COUNTS-AREA            PIC X(16).
007700     05  CRSE-RESULT-AREA            PIC X(5).
007800
007900 PROCEDURE DIVISION USING CRSE-PHASE-CALC-REC.
008000 000-HOUSEKEEPING.
008100     MOVE ZERO TO WS-CASE-PCT, WS-SKILL-PCT,
008200                  WS-PHASE-RAW, WS-COURSE-RAW.
008300     IF CRSE-CALC-COURSE
008400         PERFORM 100-CALC-COURSE-PCT THRU 100-EXIT
008500     ELSE IF CRSE-CALC-PHASE
008600         PERFORM 200-CALC-PHASE-PCT THRU 200-EXIT
008700     ELSE
008800         MOVE ZERO TO CRSE-RESULT-PCT.
008900     GOBACK.
009000
009100****** CAPPED AT 100.00, ZERO IF NO COURSES ASSIGNED              112098RWK
009200 100-CALC-COURSE-PCT.
009300     IF CRSE-TOTAL-COURSES = ZERO
009400         MOVE ZERO TO CRSE-RESULT-PCT
009500         GO TO 100-EXIT.
009600     COMPUTE WS-COURSE-RAW ROUNDED =
009700         CRSE-COMPLETED-COURSES / CRSE-TOTAL-COURSES * 100.
009800     IF WS-COURSE-RAW > 100
009900         MOVE 100.00 TO CRSE-RESULT-PCT
010000     ELSE
010050****** A PLAIN MOVE HERE TRUNCATES RATHER THAN ROUNDS THE FINAL    071502MM
010070****** 2-DECIMAL FIGURE - TICKET 6204
010100         COMPUTE CRSE-RESULT-PCT ROUNDED = WS-COURSE-RAW.
010200 100-EXIT.
010300     EXIT.
010400
010500****** CASE%/SKILL% EACH CAPPED AT 100, AVERAGED, ZERO-REQUIRED   110200RWK
010600****** SPECIAL CASE RETURNS 100.00 WHEN BOTH REQUIRED COUNTS ARE 0
010700 200-CALC-PHASE-PCT.
010800     IF CRSE-REQUIRED-CASES = ZERO AND CRSE-REQUIRED-SKILLS = ZERO
010900         MOVE 100.00 TO CRSE-RESULT-PCT
011000         GO TO 200-EXIT.
011100
011200     IF CRSE-REQUIRED-CASES = ZERO
011300         MOVE ZERO TO WS-CASE-PCT
011400     ELSE
011500         COMPUTE WS-CASE-PCT ROUNDED =
011600             CRSE-COMPLETED-CASES * 100 / CRSE-REQUIRED-CASES
011700         IF WS-CASE-PCT > 100
011800             MOVE 100 TO WS-CASE-PCT.
011900
012000     IF CRSE-REQUIRED-SKILLS = ZERO
012100         MOVE ZERO TO WS-SKILL-PCT
012200     ELSE
012300         COMPUTE WS-SKILL-PCT ROUNDED =
012400             CRSE-COMPLETED-SKILLS * 100 / CRSE-REQUIRED-SKILLS
012500         IF WS-SKILL-PCT > 100
012600             MOVE 100 TO WS-SKILL-PCT.
012700
012800     COMPUTE WS-PHASE-RAW ROUNDED =
012900         (WS-CASE-PCT + WS-SKILL-PCT) / 2.
012950****** SAME FIX AS 100-CALC-COURSE-PCT ABOVE - TICKET 6204         071502MM
013000     COMPUTE CRSE-RESULT-PCT ROUNDED = WS-PHASE-RAW.
013100 200-EXIT.
013200     EXIT.
